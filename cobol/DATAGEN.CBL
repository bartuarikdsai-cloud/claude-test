000100****************************************************************
000200* PROGRAM      : DATAGEN
000300* PROGRAMMER   : T W KOVACS (TWK)
000400* APPLICATION  : ACTUARIAL / CLAIMS - PORTFOLIO ANALYSIS
000500* TYPE         : BATCH
000600* DESCRIPTION  : BUILDS THE SYNTHETIC POLICY MASTER USED TO
000700*              : DRIVE FRAUDDET AND PORTANAL IN THE TEST AND
000800*              : TRAINING REGIONS.  DRAWS DEMOGRAPHICS, RATES
000900*              : A PREMIUM, DECIDES WHETHER A CLAIM OCCURRED
001000*              : AND, IF SO, A LOSS AMOUNT, ALL FROM THE SHOP
001100*              : PSEUDO-RANDOM ROUTINE IN 110-NEXT-RANDOM.
001200* FILES        : POLYMST=O
001300* ACTION (S)   : G=GENERATE
001400* INSTALLED    : 02/11/86
001500* CHANGE REQ   : HM-0120
001600* NAME         : SYNTHETIC POLICY MASTER GENERATOR
001700****************************************************************
001800  IDENTIFICATION DIVISION.
001900  PROGRAM-ID.     DATAGEN.
002000  AUTHOR.         T W KOVACS.
002100  INSTALLATION.   HURON MUTUAL INS. - HOME OFFICE DP CENTER.
002200  DATE-WRITTEN.   02/11/86.
002300  DATE-COMPILED.
002400  SECURITY.       COMPANY CONFIDENTIAL - UNDERWRITING DATA.
002500****************************************************************
002600* MAINTENANCE LOG
002700* DATE      INIT  TICKET    DESCRIPTION
002800* --------  ----  --------  ------------------------------
002900* 02/11/86  TWK   HM-0120   ORIGINAL PROGRAM - DEMOGRAPHICS
003000*                           AND PREMIUM RATING ONLY, NO LOSS
003100*                           MODEL YET (BOUND TO A LATER REL).
003200* 07/30/88  RHM   HM-0256   ADDED CLAIM-OCCURRENCE DRAW AND
003300*                           LOSS-AMOUNT BAND TABLE, LOSS RATIO.
003400* 05/02/91  DCO   HM-0481   CAR-AGE FACTOR RESTATED AGAINST
003500*                           CURRENT MODEL YEAR INSTEAD OF A
003600*                           HARD-CODED CONSTANT (SEE 223).
003700* 11/24/98  TWK   HM-1452   Y2K - CAR-MODEL-YEAR WIDENED TO 4
003800*                           DIGITS; CENTURY PIVOT REMOVED FROM
003900*                           223-CAR-AGE-FACTOR.
004000* 08/19/03  MPG   HM-1705   POLICY COUNT TARGET MOVED TO A
004100*                           WORKING-STORAGE CONSTANT, WAS A
004200*                           HARD-CODED 5000 IN 0000-MAINLINE.
004300* 03/05/09  MPG   HM-1920   END-OF-RUN CONSOLE STATISTICS
004400*                           PARAGRAPH ADDED PER AUDIT REQUEST.
004500****************************************************************
004600  ENVIRONMENT DIVISION.
004700  CONFIGURATION SECTION.
004800  SOURCE-COMPUTER. IBM-3090.
004900  OBJECT-COMPUTER. IBM-3090.
005000  SPECIAL-NAMES.
005100      C01 IS TOP-OF-FORM.
005200  INPUT-OUTPUT SECTION.
005300  FILE-CONTROL.
005400      SELECT POLYMST ASSIGN TO POLYMST
005500             ORGANIZATION IS LINE SEQUENTIAL
005600             FILE STATUS  IS FS-POLYMST
005700                             FSE-POLYMST.
005800  DATA DIVISION.
005900  FILE SECTION.
006000*---------------------------------------------------------------
006100*   POLICY MASTER - OUTPUT.  SEE POLYMST COPYBOOK.
006200*---------------------------------------------------------------
006300  FD  POLYMST.
006400      COPY POLYMST.
006500  WORKING-STORAGE SECTION.
006600*---------------------------------------------------------------
006700*           FILE STATUS AND SHOP I/O ERROR RESOURCES
006800*---------------------------------------------------------------
006900  01  WKS-FS-STATUS.
007000      05  FS-POLYMST             PIC 9(02) VALUE ZEROES.
007100      05  FSE-POLYMST.
007200          10  FSE-RETURN         PIC S9(4) COMP VALUE 0.
007300          10  FSE-FUNCTION       PIC S9(4) COMP VALUE 0.
007400          10  FSE-FEEDBACK       PIC S9(4) COMP VALUE 0.
007500      05  WKS-PROGRAM            PIC X(08) VALUE 'DATAGEN'.
007600      05  WKS-ARCHIVO            PIC X(08) VALUE SPACES.
007700      05  WKS-ACCION             PIC X(10) VALUE SPACES.
007800      05  WKS-LLAVE              PIC X(32) VALUE SPACES.
007900      05  FILLER                 PIC X(08) VALUE SPACES.
008000*---------------------------------------------------------------
008100*           SWITCHES
008200*---------------------------------------------------------------
008300  01  WKS-FLAGS.
008400      05  WKS-CLAIM-FLAG         PIC X(01) VALUE 'N'.
008500          88  CLAIM-OCCURRED               VALUE 'Y'.
008600      05  FILLER                 PIC X(10) VALUE SPACES.
008700*---------------------------------------------------------------
008800*           CONTROL COUNTERS AND SUBSCRIPTS - ALL BINARY
008900*---------------------------------------------------------------
009000  01  WKS-CONTADORES.
009100      05  WKS-POLICY-COUNT-TGT   PIC 9(07) COMP VALUE 10000.
009200      05  WKS-CUSTOMER-ID        PIC 9(07) COMP VALUE ZERO.
009300      05  WKS-AGE-OFFSET         PIC 9(02) COMP VALUE ZERO.
009400      05  WKS-YEAR-OFFSET        PIC 9(02) COMP VALUE ZERO.
009500      05  WKS-CAR-AGE-YEARS      PIC 9(02) COMP VALUE ZERO.
009600      05  WKS-AF-IDX             PIC 9(01) COMP VALUE ZERO.
009700      05  WKS-CA-IDX             PIC 9(01) COMP VALUE ZERO.
009800      05  WKS-BAND-IDX           PIC 9(01) COMP VALUE ZERO.
009900      05  WKS-RECORDS-WRITTEN    PIC 9(07) COMP VALUE ZERO.
010000      05  FILLER                 PIC X(04) VALUE SPACES.
010100*---------------------------------------------------------------
010200*   110-NEXT-RANDOM WORK AREA - PARK-MILLER MINIMAL STANDARD
010300*   LEHMER GENERATOR (A=16807, M=(2**31)-1).  SEED IS CARRIED
010400*   FORWARD ACROSS CALLS; SAME SEED GIVES THE SAME TEST DECK
010500*   EVERY RUN, WHICH IS THE WHOLE POINT FOR REGRESSION WORK.
010600*---------------------------------------------------------------
010700  01  WKS-RNG-WORK.
010800      05  WKS-RNG-SEED           PIC 9(09) COMP
010900                                 VALUE 123456789.
011000      05  WKS-RNG-CONST-A        PIC 9(05) COMP VALUE 16807.
011100      05  WKS-RNG-CONST-M        PIC 9(10) COMP
011200                                 VALUE 2147483647.
011300      05  WKS-RNG-PRODUCT        PIC 9(18) COMP VALUE ZERO.
011400      05  WKS-RNG-QUOTIENT       PIC 9(09) COMP VALUE ZERO.
011500      05  WKS-RNG-FRACTION       PIC V9(09) VALUE ZERO.
011600      05  FILLER                 PIC X(06) VALUE SPACES.
011700*---------------------------------------------------------------
011800*   AGE-FACTOR TABLE FOR PREMIUM RATING (221).  UPPER-AGE IS
011900*   THE LAST AGE THE ROW APPLIES TO; 999 IS THE ELSE ROW.
012000*---------------------------------------------------------------
012100  01  WKS-AGE-FACTOR-VALUES.
012200      05  FILLER                 PIC 9(03) VALUE 024.
012300      05  FILLER                 PIC 9(01)V99 VALUE 1.45.
012400      05  FILLER                 PIC 9(03) VALUE 029.
012500      05  FILLER                 PIC 9(01)V99 VALUE 1.15.
012600      05  FILLER                 PIC 9(03) VALUE 059.
012700      05  FILLER                 PIC 9(01)V99 VALUE 1.00.
012800      05  FILLER                 PIC 9(03) VALUE 069.
012900      05  FILLER                 PIC 9(01)V99 VALUE 1.10.
013000      05  FILLER                 PIC 9(03) VALUE 999.
013100      05  FILLER                 PIC 9(01)V99 VALUE 1.25.
013200  01  WKS-AGE-FACTOR-TABLE REDEFINES
013300          WKS-AGE-FACTOR-VALUES.
013400      05  WKS-AF-ROW OCCURS 5 TIMES INDEXED BY WKS-AFX.
013500          10  WKS-AF-UPPER-AGE   PIC 9(03).
013600          10  WKS-AF-FACTOR      PIC 9(01)V99.
013700*---------------------------------------------------------------
013800*   CLAIM-PROBABILITY AGE-ADJUSTMENT TABLE (231).  SAME AGE
013900*   BANDS AS THE PREMIUM TABLE ABOVE, DIFFERENT PAYLOAD.
014000*---------------------------------------------------------------
014100  01  WKS-CLAIM-ADJ-VALUES.
014200      05  FILLER                 PIC 9(03) VALUE 024.
014300      05  FILLER                 PIC S9(01)V99 VALUE +0.15.
014400      05  FILLER                 PIC 9(03) VALUE 029.
014500      05  FILLER                 PIC S9(01)V99 VALUE +0.05.
014600      05  FILLER                 PIC 9(03) VALUE 059.
014700      05  FILLER                 PIC S9(01)V99 VALUE +0.00.
014800      05  FILLER                 PIC 9(03) VALUE 069.
014900      05  FILLER                 PIC S9(01)V99 VALUE +0.05.
015000      05  FILLER                 PIC 9(03) VALUE 999.
015100      05  FILLER                 PIC S9(01)V99 VALUE +0.10.
015200  01  WKS-CLAIM-ADJ-TABLE REDEFINES
015300          WKS-CLAIM-ADJ-VALUES.
015400      05  WKS-CA-ROW OCCURS 5 TIMES INDEXED BY WKS-CAX.
015500          10  WKS-CA-UPPER-AGE   PIC 9(03).
015600          10  WKS-CA-ADJ         PIC S9(01)V99.
015700*---------------------------------------------------------------
015800*   LOSS-AMOUNT BAND TABLE (232) - A DISCRETE STAND-IN FOR A
015900*   LOGNORMAL DRAW, MEDIAN ROUGHLY $1800, HEAVY RIGHT TAIL.
016000*   CUM-PCT IS THE RUNNING UPPER BOUND OF THE BAND'S SHARE
016100*   OF THE DRAWS; FIRST ROW WHOSE CUM-PCT THE DRAW FALLS AT
016200*   OR UNDER IS THE BAND USED, THEN WE INTERPOLATE WITHIN IT.
016300*---------------------------------------------------------------
016400  01  WKS-LOSS-BAND-VALUES.
016500      05  FILLER                 PIC 9(01)V99 VALUE 0.40.
016600      05  FILLER                 PIC 9(07)V99 VALUE 0000100.00.
016700      05  FILLER                 PIC 9(07)V99 VALUE 0001000.00.
016800      05  FILLER                 PIC 9(01)V99 VALUE 0.70.
016900      05  FILLER                 PIC 9(07)V99 VALUE 0001000.00.
017000      05  FILLER                 PIC 9(07)V99 VALUE 0003000.00.
017100      05  FILLER                 PIC 9(01)V99 VALUE 0.90.
017200      05  FILLER                 PIC 9(07)V99 VALUE 0003000.00.
017300      05  FILLER                 PIC 9(07)V99 VALUE 0008000.00.
017400      05  FILLER                 PIC 9(01)V99 VALUE 0.98.
017500      05  FILLER                 PIC 9(07)V99 VALUE 0008000.00.
017600      05  FILLER                 PIC 9(07)V99 VALUE 0020000.00.
017700      05  FILLER                 PIC 9(01)V99 VALUE 1.00.
017800      05  FILLER                 PIC 9(07)V99 VALUE 0020000.00.
017900      05  FILLER                 PIC 9(07)V99 VALUE 0080000.00.
018000  01  WKS-LOSS-BAND-TABLE REDEFINES
018100          WKS-LOSS-BAND-VALUES.
018200      05  WKS-LB-ROW OCCURS 5 TIMES INDEXED BY WKS-LBX.
018300          10  WKS-LB-CUM-PCT     PIC 9(01)V99.
018400          10  WKS-LB-LOW         PIC 9(07)V99.
018500          10  WKS-LB-HIGH        PIC 9(07)V99.
018600*---------------------------------------------------------------
018700*   PREMIUM RATING WORK FIELDS (220 AND ITS HELPERS)
018800*---------------------------------------------------------------
018900  01  WKS-RATING-WORK.
019000      05  WKS-AGE-FACTOR         PIC 9(01)V99 VALUE ZERO.
019100      05  WKS-GENDER-FACTOR      PIC 9(01)V99 VALUE ZERO.
019200      05  WKS-CAR-AGE-FACTOR     PIC 9(01)V999 VALUE ZERO.
019300      05  WKS-NOISE-FACTOR       PIC 9(01)V99 VALUE 1.00.
019400      05  WKS-PREMIUM-RAW        PIC S9(07)V99 VALUE ZERO.
019500      05  FILLER                 PIC X(04) VALUE SPACES.
019600*---------------------------------------------------------------
019700*   CLAIM-OCCURRENCE AND LOSS-AMOUNT WORK FIELDS (230-233)
019800*---------------------------------------------------------------
019900  01  WKS-CLAIM-WORK.
020000      05  WKS-CLAIM-PROB         PIC 9(01)V99 VALUE ZERO.
020100      05  WKS-AGE-ADJ            PIC S9(01)V99 VALUE ZERO.
020200      05  WKS-CAR-AGE-ADJ        PIC S9(01)V999 VALUE ZERO.
020300      05  WKS-LOSS-RAW           PIC S9(07)V99 VALUE ZERO.
020400      05  WKS-BAND-LOW           PIC 9(07)V99 VALUE ZERO.
020500      05  WKS-BAND-HIGH          PIC 9(07)V99 VALUE ZERO.
020600      05  WKS-BAND-SPAN          PIC 9(07)V99 VALUE ZERO.
020700      05  FILLER                 PIC X(04) VALUE SPACES.
020800  PROCEDURE DIVISION.
020900*---------------------------------------------------------------
021000*   0000-MAINLINE - OVERALL CONTROL OF THE RUN.
021100*---------------------------------------------------------------
021200  0000-MAINLINE.
021300      PERFORM 1000-INITIALIZE
021400          THRU 1000-INITIALIZE-EXIT.
021500      PERFORM 200-GENERATE-POLICIES
021600          THRU 200-GENERATE-POLICIES-EXIT
021700          VARYING WKS-CUSTOMER-ID FROM 1 BY 1
021800          UNTIL WKS-CUSTOMER-ID > WKS-POLICY-COUNT-TGT.
021900      PERFORM 9000-TERMINATE
022000          THRU 9000-TERMINATE-EXIT.
022100      STOP RUN.
022200*---------------------------------------------------------------
022300*   1000-INITIALIZE - OPEN THE POLICY MASTER FOR OUTPUT.
022400*   THE RNG SEED STARTS FROM ITS WORKING-STORAGE VALUE SO
022500*   EVERY RUN OF THIS PROGRAM BUILDS THE SAME TEST DECK.
022600*---------------------------------------------------------------
022700  1000-INITIALIZE.
022800      OPEN OUTPUT POLYMST.
022900      IF FS-POLYMST NOT = '00'
023000          MOVE 'POLYMST'  TO WKS-ARCHIVO
023100          MOVE 'OPEN'     TO WKS-ACCION
023200          PERFORM 9900-ABEND-FILE-ERROR
023300              THRU 9900-ABEND-FILE-ERROR-EXIT
023400      END-IF.
023500  1000-INITIALIZE-EXIT.
023600      EXIT.
023700*---------------------------------------------------------------
023800*   110-NEXT-RANDOM - ADVANCES THE LEHMER GENERATOR ONE STEP
023900*   AND LEAVES THE NEW DRAW, AS A FRACTION IN [0,1), IN
024000*   WKS-RNG-FRACTION.  CALLED ONCE PER INDEPENDENT DRAW -
024100*   NEVER REUSE A FRACTION FOR TWO DIFFERENT DECISIONS.
024200*---------------------------------------------------------------
024300  110-NEXT-RANDOM.
024400      COMPUTE WKS-RNG-PRODUCT =
024500          WKS-RNG-CONST-A * WKS-RNG-SEED.
024600      COMPUTE WKS-RNG-QUOTIENT =
024700          WKS-RNG-PRODUCT / WKS-RNG-CONST-M.
024800      COMPUTE WKS-RNG-SEED = WKS-RNG-PRODUCT -
024900          (WKS-RNG-QUOTIENT * WKS-RNG-CONST-M).
025000      COMPUTE WKS-RNG-FRACTION =
025100          WKS-RNG-SEED / WKS-RNG-CONST-M.
025200  110-NEXT-RANDOM-EXIT.
025300      EXIT.
025400*---------------------------------------------------------------
025500*   200-GENERATE-POLICIES - ONE PASS, ONE RECORD PER ID.
025600*---------------------------------------------------------------
025700  200-GENERATE-POLICIES.
025800      MOVE WKS-CUSTOMER-ID TO POL-CUSTOMER-ID.
025900      PERFORM 210-DRAW-DEMOGRAPHICS
026000          THRU 210-DRAW-DEMOGRAPHICS-EXIT.
026100      PERFORM 220-RATE-PREMIUM
026200          THRU 220-RATE-PREMIUM-EXIT.
026300      PERFORM 230-DETERMINE-CLAIM
026400          THRU 230-DETERMINE-CLAIM-EXIT.
026500      PERFORM 234-COMPUTE-LOSS-RATIO
026600          THRU 234-COMPUTE-LOSS-RATIO-EXIT.
026700      PERFORM 240-WRITE-POLICY-RECORD
026800          THRU 240-WRITE-POLICY-RECORD-EXIT.
026900  200-GENERATE-POLICIES-EXIT.
027000      EXIT.
027100*---------------------------------------------------------------
027200*   210-DRAW-DEMOGRAPHICS - GENDER 52/48, AGE 18-75, CAR
027300*   MODEL YEAR 2000-2025, EACH FROM ITS OWN RNG DRAW.
027400*---------------------------------------------------------------
027500  210-DRAW-DEMOGRAPHICS.
027600      PERFORM 110-NEXT-RANDOM
027700          THRU 110-NEXT-RANDOM-EXIT.
027800      IF WKS-RNG-FRACTION < .52
027900          MOVE 'M' TO POL-GENDER
028000      ELSE
028100          MOVE 'F' TO POL-GENDER
028200      END-IF.
028300      PERFORM 110-NEXT-RANDOM
028400          THRU 110-NEXT-RANDOM-EXIT.
028500      COMPUTE WKS-AGE-OFFSET = WKS-RNG-FRACTION * 58.
028600      COMPUTE POL-AGE = 18 + WKS-AGE-OFFSET.
028700      PERFORM 110-NEXT-RANDOM
028800          THRU 110-NEXT-RANDOM-EXIT.
028900      COMPUTE WKS-YEAR-OFFSET = WKS-RNG-FRACTION * 26.
029000      COMPUTE POL-CAR-MODEL-YEAR = 2000 + WKS-YEAR-OFFSET.
029100  210-DRAW-DEMOGRAPHICS-EXIT.
029200      EXIT.
029300*---------------------------------------------------------------
029400*   220-RATE-PREMIUM - PREMIUM = 1200 X AGE-FACTOR X GENDER-
029500*   FACTOR X CAR-AGE-FACTOR X NOISE, THEN CLAMPED AND ROUNDED
029600*   BY 224.  NOISE IS HELD AT 1.00 - SEE WKS-NOISE-FACTOR.
029700*---------------------------------------------------------------
029800  220-RATE-PREMIUM.
029900      PERFORM 221-AGE-FACTOR-LOOKUP
030000          THRU 221-AGE-FACTOR-LOOKUP-EXIT.
030100      PERFORM 222-GENDER-FACTOR-LOOKUP
030200          THRU 222-GENDER-FACTOR-LOOKUP-EXIT.
030300      PERFORM 223-CAR-AGE-FACTOR
030400          THRU 223-CAR-AGE-FACTOR-EXIT.
030500      COMPUTE WKS-PREMIUM-RAW ROUNDED =
030600          1200 * WKS-AGE-FACTOR * WKS-GENDER-FACTOR
030700               * WKS-CAR-AGE-FACTOR * WKS-NOISE-FACTOR.
030800      PERFORM 224-CLAMP-PREMIUM
030900          THRU 224-CLAMP-PREMIUM-EXIT.
031000  220-RATE-PREMIUM-EXIT.
031100      EXIT.
031200*---------------------------------------------------------------
031300*   221-AGE-FACTOR-LOOKUP - FIRST ROW WHOSE UPPER-AGE THE
031400*   POLICY AGE DOES NOT EXCEED.  ROW 5 (999) ALWAYS MATCHES.
031500*---------------------------------------------------------------
031600  221-AGE-FACTOR-LOOKUP.
031700      SET WKS-AFX TO 1.
031800      PERFORM 2211-CHECK-ONE-AGE-ROW
031900          THRU 2211-CHECK-ONE-AGE-ROW-EXIT
032000          VARYING WKS-AF-IDX FROM 1 BY 1
032100          UNTIL WKS-AF-IDX > 5
032200              OR POL-AGE <= WKS-AF-UPPER-AGE (WKS-AF-IDX).
032300      SET WKS-AFX TO WKS-AF-IDX.
032400      MOVE WKS-AF-FACTOR (WKS-AFX) TO WKS-AGE-FACTOR.
032500  221-AGE-FACTOR-LOOKUP-EXIT.
032600      EXIT.
032700*---------------------------------------------------------------
032800*   2211-CHECK-ONE-AGE-ROW - EMPTY BODY; THE WORK IS ALL IN
032900*   THE PERFORM'S UNTIL TEST ABOVE, SAME IDIOM AS THE AGE-
033000*   GROUP RANKING SCAN IN PORTANAL.
033100*---------------------------------------------------------------
033200  2211-CHECK-ONE-AGE-ROW.
033300      CONTINUE.
033400  2211-CHECK-ONE-AGE-ROW-EXIT.
033500      EXIT.
033600*---------------------------------------------------------------
033700*   222-GENDER-FACTOR-LOOKUP - M=1.08, F=1.00.
033800*---------------------------------------------------------------
033900  222-GENDER-FACTOR-LOOKUP.
034000      IF POL-IS-MALE
034100          MOVE 1.08 TO WKS-GENDER-FACTOR
034200      ELSE
034300          MOVE 1.00 TO WKS-GENDER-FACTOR
034400      END-IF.
034500  222-GENDER-FACTOR-LOOKUP-EXIT.
034600      EXIT.
034700*---------------------------------------------------------------
034800*   223-CAR-AGE-FACTOR - 1.0 + (2025 - MODEL YEAR) X .012.
034900*   2025 IS THE RATING VINTAGE, NOT A CENTURY-WINDOW PIVOT -
035000*   SEE THE Y2K ENTRY IN THE MAINTENANCE LOG ABOVE.
035100*---------------------------------------------------------------
035200  223-CAR-AGE-FACTOR.
035300      COMPUTE WKS-CAR-AGE-YEARS =
035400          2025 - POL-CAR-MODEL-YEAR.
035500      COMPUTE WKS-CAR-AGE-FACTOR =
035600          1.0 + (WKS-CAR-AGE-YEARS * .012).
035700  223-CAR-AGE-FACTOR-EXIT.
035800      EXIT.
035900*---------------------------------------------------------------
036000*   224-CLAMP-PREMIUM - FLOOR 500.00, CEILING 5000.00.
036100*---------------------------------------------------------------
036200  224-CLAMP-PREMIUM.
036300      IF WKS-PREMIUM-RAW < 500.00
036400          MOVE 500.00 TO WKS-PREMIUM-RAW
036500      END-IF.
036600      IF WKS-PREMIUM-RAW > 5000.00
036700          MOVE 5000.00 TO WKS-PREMIUM-RAW
036800      END-IF.
036900      MOVE WKS-PREMIUM-RAW TO POL-ANNUAL-PREMIUM.
037000  224-CLAMP-PREMIUM-EXIT.
037100      EXIT.
037200*---------------------------------------------------------------
037300*   230-DETERMINE-CLAIM - DRAWS WHETHER A CLAIM OCCURRED AND,
037400*   IF SO, A LOSS AMOUNT; OTHERWISE TOTAL LOSS IS ZERO.
037500*---------------------------------------------------------------
037600  230-DETERMINE-CLAIM.
037700      MOVE 'N' TO WKS-CLAIM-FLAG.
037800      MOVE ZERO TO POL-TOTAL-LOSS.
037900      PERFORM 231-CLAIM-PROBABILITY
038000          THRU 231-CLAIM-PROBABILITY-EXIT.
038100      PERFORM 110-NEXT-RANDOM
038200          THRU 110-NEXT-RANDOM-EXIT.
038300      IF WKS-RNG-FRACTION < WKS-CLAIM-PROB
038400          SET CLAIM-OCCURRED TO TRUE
038500          PERFORM 232-DRAW-LOSS-AMOUNT
038600              THRU 232-DRAW-LOSS-AMOUNT-EXIT
038700          PERFORM 233-CLAMP-LOSS
038800              THRU 233-CLAMP-LOSS-EXIT
038900      END-IF.
039000  230-DETERMINE-CLAIM-EXIT.
039100      EXIT.
039200*---------------------------------------------------------------
039300*   231-CLAIM-PROBABILITY - .28 + AGE-ADJUSTMENT + CAR-AGE
039400*   YEARS X .005, CLAMPED TO [.05, .70].
039500*---------------------------------------------------------------
039600  231-CLAIM-PROBABILITY.
039700      SET WKS-CAX TO 1.
039800      PERFORM 2311-CHECK-ONE-ADJ-ROW
039900          THRU 2311-CHECK-ONE-ADJ-ROW-EXIT
040000          VARYING WKS-CA-IDX FROM 1 BY 1
040100          UNTIL WKS-CA-IDX > 5
040200              OR POL-AGE <= WKS-CA-UPPER-AGE (WKS-CA-IDX).
040300      SET WKS-CAX TO WKS-CA-IDX.
040400      MOVE WKS-CA-ADJ (WKS-CAX) TO WKS-AGE-ADJ.
040500      COMPUTE WKS-CAR-AGE-ADJ = WKS-CAR-AGE-YEARS * .005.
040600      COMPUTE WKS-CLAIM-PROB =
040700          .28 + WKS-AGE-ADJ + WKS-CAR-AGE-ADJ.
040800      IF WKS-CLAIM-PROB < .05
040900          MOVE .05 TO WKS-CLAIM-PROB
041000      END-IF.
041100      IF WKS-CLAIM-PROB > .70
041200          MOVE .70 TO WKS-CLAIM-PROB
041300      END-IF.
041400  231-CLAIM-PROBABILITY-EXIT.
041500      EXIT.
041600*---------------------------------------------------------------
041700*   2311-CHECK-ONE-ADJ-ROW - EMPTY BODY, SEE 2211 ABOVE.
041800*---------------------------------------------------------------
041900  2311-CHECK-ONE-ADJ-ROW.
042000      CONTINUE.
042100  2311-CHECK-ONE-ADJ-ROW-EXIT.
042200      EXIT.
042300*---------------------------------------------------------------
042400*   232-DRAW-LOSS-AMOUNT - PICKS A BAND BY A FRESH DRAW
042500*   AGAINST THE CUMULATIVE-SHARE TABLE, THEN LINEARLY
042600*   INTERPOLATES WITHIN THE BAND WITH A SECOND FRESH DRAW.
042700*---------------------------------------------------------------
042800  232-DRAW-LOSS-AMOUNT.
042900      PERFORM 110-NEXT-RANDOM
043000          THRU 110-NEXT-RANDOM-EXIT.
043100      SET WKS-LBX TO 1.
043200      PERFORM 2321-CHECK-ONE-BAND-ROW
043300          THRU 2321-CHECK-ONE-BAND-ROW-EXIT
043400          VARYING WKS-BAND-IDX FROM 1 BY 1
043500          UNTIL WKS-BAND-IDX > 5
043600              OR WKS-RNG-FRACTION <=
043700                  WKS-LB-CUM-PCT (WKS-BAND-IDX).
043800      SET WKS-LBX TO WKS-BAND-IDX.
043900      MOVE WKS-LB-LOW  (WKS-LBX) TO WKS-BAND-LOW.
044000      MOVE WKS-LB-HIGH (WKS-LBX) TO WKS-BAND-HIGH.
044100      COMPUTE WKS-BAND-SPAN = WKS-BAND-HIGH - WKS-BAND-LOW.
044200      PERFORM 110-NEXT-RANDOM
044300          THRU 110-NEXT-RANDOM-EXIT.
044400      COMPUTE WKS-LOSS-RAW ROUNDED = WKS-BAND-LOW +
044500          (WKS-RNG-FRACTION * WKS-BAND-SPAN).
044600  232-DRAW-LOSS-AMOUNT-EXIT.
044700      EXIT.
044800*---------------------------------------------------------------
044900*   2321-CHECK-ONE-BAND-ROW - EMPTY BODY, SEE 2211 ABOVE.
045000*---------------------------------------------------------------
045100  2321-CHECK-ONE-BAND-ROW.
045200      CONTINUE.
045300  2321-CHECK-ONE-BAND-ROW-EXIT.
045400      EXIT.
045500*---------------------------------------------------------------
045600*   233-CLAMP-LOSS - FLOOR 0.00, CEILING 80000.00.
045700*---------------------------------------------------------------
045800  233-CLAMP-LOSS.
045900      IF WKS-LOSS-RAW < 0.00
046000          MOVE 0.00 TO WKS-LOSS-RAW
046100      END-IF.
046200      IF WKS-LOSS-RAW > 80000.00
046300          MOVE 80000.00 TO WKS-LOSS-RAW
046400      END-IF.
046500      MOVE WKS-LOSS-RAW TO POL-TOTAL-LOSS.
046600  233-CLAMP-LOSS-EXIT.
046700      EXIT.
046800*---------------------------------------------------------------
046900*   234-COMPUTE-LOSS-RATIO - LOSS OVER PREMIUM, 4 DECIMALS,
047000*   ZERO WHEN THE PREMIUM ITSELF IS ZERO (CANNOT HAPPEN WITH
047100*   THE 500.00 FLOOR, BUT CHECKED ANYWAY PER SHOP STANDARD).
047200*---------------------------------------------------------------
047300  234-COMPUTE-LOSS-RATIO.
047400      IF POL-ANNUAL-PREMIUM = ZERO
047500          MOVE ZERO TO POL-LOSS-RATIO
047600      ELSE
047700          COMPUTE POL-LOSS-RATIO ROUNDED =
047800              POL-TOTAL-LOSS / POL-ANNUAL-PREMIUM
047900      END-IF.
048000  234-COMPUTE-LOSS-RATIO-EXIT.
048100      EXIT.
048200*---------------------------------------------------------------
048300*   240-WRITE-POLICY-RECORD - THE FIELDS ARE ALREADY SET
048400*   DIRECTLY IN POL-MASTER-RECORD; JUST COUNT AND WRITE.
048500*---------------------------------------------------------------
048600  240-WRITE-POLICY-RECORD.
048700      WRITE POL-MASTER-RECORD.
048800      IF FS-POLYMST NOT = '00'
048900          MOVE 'POLYMST'  TO WKS-ARCHIVO
049000          MOVE 'WRITE'    TO WKS-ACCION
049100          PERFORM 9900-ABEND-FILE-ERROR
049200              THRU 9900-ABEND-FILE-ERROR-EXIT
049300      END-IF.
049400      ADD 1 TO WKS-RECORDS-WRITTEN.
049500  240-WRITE-POLICY-RECORD-EXIT.
049600      EXIT.
049700*---------------------------------------------------------------
049800*   9000-TERMINATE - CLOSE THE FILE AND SHOW THE RUN COUNT
049900*   ON THE OPERATOR CONSOLE, SAME AS THE OLD EDU-SIDE JOBS.
050000*---------------------------------------------------------------
050100  9000-TERMINATE.
050200      CLOSE POLYMST.
050300      DISPLAY '================================================'
050400          UPON CONSOLE.
050500      DISPLAY 'DATAGEN - POLICY MASTER GENERATION COMPLETE'
050600          UPON CONSOLE.
050700      DISPLAY 'RECORDS WRITTEN: ' WKS-RECORDS-WRITTEN
050800          UPON CONSOLE.
050900      DISPLAY '================================================'
051000          UPON CONSOLE.
051100  9000-TERMINATE-EXIT.
051200      EXIT.
051300*---------------------------------------------------------------
051400*   9900-ABEND-FILE-ERROR - SHOP-WIDE I/O ERROR UTILITY.  ONLY
051500*   ONE FILE IN THIS PROGRAM, SO ITS OWN KEY AND STATUS PAIR
051600*   ARE PASSED DIRECTLY, NO RELAY FIELDS NEEDED.
051700*---------------------------------------------------------------
051800  9900-ABEND-FILE-ERROR.
051900      CALL 'DEBD1R00' USING WKS-PROGRAM
052000                            WKS-ARCHIVO
052100                            WKS-ACCION
052200                            WKS-LLAVE
052300                            FS-POLYMST
052400                            FSE-POLYMST.
052500      STOP RUN.
052600  9900-ABEND-FILE-ERROR-EXIT.
052700      EXIT.
