000100*================================================================
000200*  COPYBOOK    : FLAGCLM
000300*  DESCRIPTION : FLAGGED-CLAIM RECORD - ONE PER CLAIM FLAGGED BY
000400*                FRAUDDET.  CARRIES THE POLICY MASTER FIELDS PLUS
000500*                THE COMPUTED RISK SCORE AND TRIGGERED RULE FLAGS.
000600*  LENGTH      : 160
000700*================================================================
000800*  MAINTENANCE LOG
000900*  DATE      INIT  TICKET    DESCRIPTION
001000*  --------  ----  --------  -------------------------------------
001100*  06/02/87  RHM   HM-0212   ORIGINAL LAYOUT, ANOMALY EXTRACT.
001200*  09/27/96  TWK   HM-1188   WIDENED FLG-FLAGS FROM 40 TO 100 CHAR
001300*                            TO HOLD ALL FIVE RULE KEYS AT ONCE.
001400*================================================================
001500  01  FLG-CLAIM-RECORD.
001600      05  FLG-CUSTOMER-ID          PIC 9(07).
001700      05  FILLER                   PIC X(01) VALUE SPACE.
001800      05  FLG-GENDER               PIC X(01).
001900          88  FLG-IS-MALE                    VALUE 'M'.
002000          88  FLG-IS-FEMALE                  VALUE 'F'.
002100      05  FILLER                   PIC X(01) VALUE SPACE.
002200      05  FLG-AGE                  PIC 9(03).
002300      05  FILLER                   PIC X(01) VALUE SPACE.
002400      05  FLG-CAR-MODEL-YEAR       PIC 9(04).
002500      05  FILLER                   PIC X(01) VALUE SPACE.
002600      05  FLG-ANNUAL-PREMIUM       PIC S9(07)V99.
002700      05  FILLER                   PIC X(01) VALUE SPACE.
002800      05  FLG-TOTAL-LOSS           PIC S9(07)V99.
002900      05  FILLER                   PIC X(01) VALUE SPACE.
003000      05  FLG-LOSS-RATIO           PIC S9(05)V9999.
003100      05  FILLER                   PIC X(01) VALUE SPACE.
003200      05  FLG-RISK-SCORE           PIC 9(02).
003300      05  FILLER                   PIC X(01) VALUE SPACE.
003400      05  FLG-FLAGS                PIC X(100).
003500      05  FILLER                   PIC X(08) VALUE SPACES.
