000100****************************************************************
000200* PROGRAM      : FRAUDDET
000300* PROGRAMMER   : R H MATTINGLY (RHM)
000400* APPLICATION  : ACTUARIAL / CLAIMS - FRAUD CONTROL
000500* TYPE         : BATCH
000600* DESCRIPTION  : APPLIES THE FIVE CLAIM-LEVEL FRAUD DETECTION
000700*              : RULES TO THE POLICY MASTER, WRITES THE FLAGGED
000800*              : CLAIM EXTRACT IN DESCENDING RISK-SCORE ORDER
000900*              : AND PRINTS THE CONTROL SUMMARY REPORT.
001000* FILES        : POLYMST=I, FLGCLM=O, FRDSUM=O
001100* ACTION (S)   : R=REPORT
001200* INSTALLED    : 08/14/84
001300* CHANGE REQ   : HM-0041
001400* NAME         : FRAUD / ANOMALY SCORING
001500****************************************************************
001600  IDENTIFICATION DIVISION.
001700  PROGRAM-ID.     FRAUDDET.
001800  AUTHOR.         R H MATTINGLY.
001900  INSTALLATION.   HURON MUTUAL INS. - HOME OFFICE DP CENTER.
002000  DATE-WRITTEN.   08/14/84.
002100  DATE-COMPILED.
002200  SECURITY.       COMPANY CONFIDENTIAL - CLAIMS DATA.
002300****************************************************************
002400* MAINTENANCE LOG
002500* DATE      INIT  TICKET    DESCRIPTION
002600* --------  ----  --------  ------------------------------
002700* 08/14/84  RHM   HM-0041   ORIGINAL PROGRAM.
002800* 02/11/86  RHM   HM-0118   ADDED RULE 3, NEW CAR / HIGH LOSS.
002900* 07/03/88  DCO   HM-0304   ADDED AGE GROUP OUTLIER RULE (RULE 2)
003000*                           AND THE AGE GROUP STD DEV PRE-PASS.
003100* 05/22/90  DCO   HM-0512   ADDED PREMIUM-LOSS MISMATCH RULE 5
003200*                           AND THE PERCENTILE PRE-PASS.
003300* 01/09/93  TWK   HM-0790   TOP 30 DETAIL LISTING ADDED TO THE
003400*                           SUMMARY REPORT.
003500* 11/30/98  TWK   HM-1449   Y2K - CAR-MODEL-YEAR AND ALL INTERNAL
003600*                           DATE COMPARES WIDENED TO 4 DIGIT YEAR.
003700* 04/18/01  MPG   HM-1602   RULE 4 THRESHOLD RAISED FROM $10,000
003800*                           TO $15,000 PER ACTUARIAL REQUEST.
003900* 09/14/05  MPG   HM-1811   RISK SCORE DISTRIBUTION BAR ADDED TO
004000*                           THE CONTROL SUMMARY REPORT.
004100****************************************************************
004200  ENVIRONMENT DIVISION.
004300  CONFIGURATION SECTION.
004400  SOURCE-COMPUTER. IBM-3090.
004500  OBJECT-COMPUTER. IBM-3090.
004600  SPECIAL-NAMES.
004700      C01 IS TOP-OF-FORM.
004800  INPUT-OUTPUT SECTION.
004900  FILE-CONTROL.
005000      SELECT POLYMST ASSIGN TO POLYMST
005100             ORGANIZATION IS LINE SEQUENTIAL
005200             FILE STATUS  IS FS-POLYMST
005300                             FSE-POLYMST.
005400*
005500      SELECT FLGCLM  ASSIGN TO FLGCLM
005600             ORGANIZATION IS LINE SEQUENTIAL
005700             FILE STATUS  IS FS-FLGCLM
005800                             FSE-FLGCLM.
005900*
006000      SELECT FRDSUM  ASSIGN TO FRDSUM
006100             ORGANIZATION IS LINE SEQUENTIAL
006200             FILE STATUS  IS FS-FRDSUM
006300                             FSE-FRDSUM.
006400  DATA DIVISION.
006500  FILE SECTION.
006600*---------------------------------------------------------------
006700*   POLICY MASTER - INPUT.  SEE POLYMST COPYBOOK.
006800*---------------------------------------------------------------
006900  FD  POLYMST.
007000      COPY POLYMST.
007100*---------------------------------------------------------------
007200*   FLAGGED CLAIM EXTRACT - OUTPUT.  SEE FLAGCLM COPYBOOK.
007300*---------------------------------------------------------------
007400  FD  FLGCLM.
007500      COPY FLAGCLM.
007600*---------------------------------------------------------------
007700*   FRAUD CONTROL SUMMARY - PRINT FILE.
007800*---------------------------------------------------------------
007900  FD  FRDSUM
008000      RECORD CONTAINS 132 CHARACTERS.
008100  01  FRD-PRINT-LINE.
008200      05  FRD-PRINT-DATA             PIC X(120).
008300      05  FILLER                     PIC X(012) VALUE SPACES.
008400  WORKING-STORAGE SECTION.
008500*---------------------------------------------------------------
008600*           FILE STATUS AND SHOP I/O ERROR RESOURCES
008700*---------------------------------------------------------------
008800  01  WKS-FS-STATUS.
008900      05  FS-POLYMST             PIC 9(02) VALUE ZEROES.
009000      05  FSE-POLYMST.
009100          10  FSE-RETURN         PIC S9(4) COMP VALUE 0.
009200          10  FSE-FUNCTION       PIC S9(4) COMP VALUE 0.
009300          10  FSE-FEEDBACK       PIC S9(4) COMP VALUE 0.
009400      05  FS-FLGCLM              PIC 9(02) VALUE ZEROES.
009500      05  FSE-FLGCLM.
009600          10  FSE-RETURN         PIC S9(4) COMP VALUE 0.
009700          10  FSE-FUNCTION       PIC S9(4) COMP VALUE 0.
009800          10  FSE-FEEDBACK       PIC S9(4) COMP VALUE 0.
009900      05  FS-FRDSUM              PIC 9(02) VALUE ZEROES.
010000      05  FSE-FRDSUM.
010100          10  FSE-RETURN         PIC S9(4) COMP VALUE 0.
010200          10  FSE-FUNCTION       PIC S9(4) COMP VALUE 0.
010300          10  FSE-FEEDBACK       PIC S9(4) COMP VALUE 0.
010400      05  WKS-PROGRAM            PIC X(08) VALUE 'FRAUDDET'.
010500      05  WKS-ARCHIVO            PIC X(08) VALUE SPACES.
010600      05  WKS-ACCION             PIC X(10) VALUE SPACES.
010700      05  WKS-LLAVE              PIC X(32) VALUE SPACES.
010800      05  WKS-FS-RELAY           PIC 9(02) VALUE ZEROES.
010900      05  WKS-FSE-RELAY.
011000          10  FSE-RETURN         PIC S9(4) COMP VALUE 0.
011100          10  FSE-FUNCTION       PIC S9(4) COMP VALUE 0.
011200          10  FSE-FEEDBACK       PIC S9(4) COMP VALUE 0.
011300      05  FILLER                 PIC X(04) VALUE SPACES.
011400*---------------------------------------------------------------
011500*           SWITCHES
011600*---------------------------------------------------------------
011700  01  WKS-FLAGS.
011800      05  WKS-FIN-POLYMST        PIC X(01) VALUE 'N'.
011900          88  FIN-POLYMST                  VALUE 'Y'.
012000      05  FILLER                 PIC X(10) VALUE SPACES.
012100*---------------------------------------------------------------
012200*           CONTROL COUNTERS - ALL BINARY PER SHOP STANDARD
012300*---------------------------------------------------------------
012400  01  WKS-CONTADORES.
012500      05  WKS-TOTAL-RECORDS      PIC 9(07) COMP VALUE ZERO.
012600      05  WKS-CLAIMS-COUNT       PIC 9(07) COMP VALUE ZERO.
012700      05  WKS-FLAGGED-COUNT      PIC 9(07) COMP VALUE ZERO.
012800      05  WKS-CUSTOMERS-FLAGGED  PIC 9(07) COMP VALUE ZERO.
012900      05  WKS-SUB                PIC 9(05) COMP VALUE ZERO.
013000      05  WKS-SUB2               PIC 9(05) COMP VALUE ZERO.
013100      05  WKS-GRP                PIC 9(01) COMP VALUE ZERO.
013200      05  WKS-RUL                PIC 9(01) COMP VALUE ZERO.
013300      05  WKS-SCR                PIC 9(02) COMP VALUE ZERO.
013400      05  WKS-LINE-COUNT         PIC 9(03) COMP VALUE ZERO.
013500      05  WKS-FLAG-PTR           PIC 9(03) COMP VALUE 1.
013600      05  WKS-TRIM-LEN           PIC 9(03) COMP VALUE ZERO.
013700      05  FILLER                 PIC X(04) VALUE SPACES.
013800  77  WKS-FLAG-RATE-PCT          PIC 9(03)V9 VALUE ZERO.
013900  77  WKS-FLAGS-TEMP             PIC X(100) VALUE SPACES.
014000  01  WKS-TOKEN-TABLE.
014100      05  WKS-TOKEN OCCURS 5 TIMES PIC X(22).
014200      05  FILLER                 PIC X(05) VALUE SPACES.
014300  77  WKS-FOUND-LABEL            PIC X(52) VALUE SPACES.
014400  77  WKS-RULES-ACCUM            PIC X(60) VALUE SPACES.
014500  77  WKS-RULES-TEMP             PIC X(60) VALUE SPACES.
014600*---------------------------------------------------------------
014700*           CLAIMS POPULATION WORK TABLE (LOSS GREATER ZERO)
014800*---------------------------------------------------------------
014900  01  WKS-CLAIM-TABLE.
015000      05  WKS-CLAIM-ENTRY OCCURS 10000 TIMES
015100              INDEXED BY WKS-CX WKS-CY.
015200          10  WKS-CLM-CUSTOMER-ID    PIC 9(07).
015300          10  WKS-CLM-CUSTID-X REDEFINES
015400                  WKS-CLM-CUSTOMER-ID PIC X(07).
015500          10  WKS-CLM-GENDER         PIC X(01).
015600          10  WKS-CLM-AGE            PIC 9(03).
015700          10  WKS-CLM-AGE-GROUP      PIC 9(01) COMP.
015800          10  WKS-CLM-CAR-YEAR       PIC 9(04).
015900          10  WKS-CLM-PREMIUM        PIC S9(07)V99.
016000          10  WKS-CLM-LOSS           PIC S9(07)V99.
016100          10  WKS-CLM-LOSS-RATIO     PIC S9(05)V9999.
016200          10  WKS-CLM-RISK-SCORE     PIC 9(02) COMP.
016300          10  WKS-CLM-FLAGS          PIC X(100).
016400          10  FILLER                 PIC X(03) VALUE SPACES.
016500*---------------------------------------------------------------
016600*     AGE GROUP LABELS - REDEFINED AS A TABLE FOR PRINTING
016700*---------------------------------------------------------------
016800  01  WKS-AGE-GROUP-LABEL-VALUES.
016900      05  FILLER                 PIC X(07) VALUE '<25    '.
017000      05  FILLER                 PIC X(07) VALUE '25-34  '.
017100      05  FILLER                 PIC X(07) VALUE '35-44  '.
017200      05  FILLER                 PIC X(07) VALUE '45-54  '.
017300      05  FILLER                 PIC X(07) VALUE '55-64  '.
017400      05  FILLER                 PIC X(07) VALUE '65+    '.
017500  01  WKS-AGE-GROUP-LABELS REDEFINES
017600          WKS-AGE-GROUP-LABEL-VALUES.
017700      05  WKS-AGL-ENTRY          PIC X(07) OCCURS 6 TIMES.
017800*---------------------------------------------------------------
017900*     AGE GROUP ACCUMULATORS FOR RULE 2 (MEAN + 3 STD DEV)
018000*---------------------------------------------------------------
018100  01  WKS-AGE-GROUP-STATS.
018200      05  WKS-AGS-ENTRY OCCURS 6 TIMES INDEXED BY WKS-GX.
018300          10  WKS-AGS-COUNT      PIC 9(07) COMP VALUE 0.
018400          10  WKS-AGS-SUM-LOSS   PIC S9(11)V99  VALUE 0.
018500          10  WKS-AGS-SUMSQ-LOSS PIC S9(15)V99  VALUE 0.
018600          10  WKS-AGS-MEAN       PIC S9(09)V9999 VALUE 0.
018700          10  WKS-AGS-STDDEV     PIC S9(09)V9999 VALUE 0.
018800          10  WKS-AGS-THRESHOLD  PIC S9(09)V99  VALUE 0.
018900          10  WKS-AGS-VARIANCE   PIC S9(15)V9999 VALUE 0.
019000          10  WKS-AGS-VALID      PIC X(01) VALUE 'N'.
019100              88  WKS-AGS-IS-VALID         VALUE 'Y'.
019200          10  FILLER             PIC X(04) VALUE SPACES.
019300*---------------------------------------------------------------
019400*     SORT WORK ARRAYS FOR THE PERCENTILE PRE-PASS
019500*---------------------------------------------------------------
019600  01  WKS-SORT-LOSS-TABLE.
019700      05  WKS-SORT-LOSS OCCURS 10000 TIMES
019800              PIC S9(07)V99 INDEXED BY WKS-SX.
019900      05  FILLER                 PIC X(04) VALUE SPACES.
020000  01  WKS-SORT-PREMIUM-TABLE.
020100      05  WKS-SORT-PREMIUM OCCURS 10000 TIMES
020200              PIC S9(07)V99 INDEXED BY WKS-PX.
020300      05  FILLER                 PIC X(04) VALUE SPACES.
020400  77  WKS-SWAP-AMOUNT             PIC S9(07)V99 VALUE 0.
020500*---------------------------------------------------------------
020600*     COMPUTED THRESHOLDS FROM THE PRE-PASS
020700*---------------------------------------------------------------
020800  01  WKS-THRESHOLDS.
020900      05  WKS-LOSS-95-PCTL       PIC S9(07)V99 VALUE 0.
021000      05  WKS-PREMIUM-25-PCTL    PIC S9(07)V99 VALUE 0.
021100      05  WKS-PCTL-H             PIC S9(07)V9999 VALUE 0.
021200      05  WKS-PCTL-H-INT         PIC 9(07) COMP VALUE 0.
021300      05  WKS-PCTL-H-FRAC        PIC S9(01)V9999 VALUE 0.
021400      05  FILLER                 PIC X(06) VALUE SPACES.
021500*---------------------------------------------------------------
021600*     DETECTION RULE TABLE - REDEFINED FROM LITERAL VALUES
021700*---------------------------------------------------------------
021800  01  WKS-RULE-TABLE-VALUES.
021900      05  FILLER.
022000          10  FILLER  PIC X(22) VALUE 'EXTREME_LOSS_RATIO'.
022100          10  FILLER  PIC X(52) VALUE
022200              'EXTREME LOSS RATIO (>15X)'.
022300          10  FILLER  PIC 9(02) VALUE 03.
022400      05  FILLER.
022500          10  FILLER  PIC X(22) VALUE 'STATISTICAL_OUTLIER'.
022600          10  FILLER  PIC X(52) VALUE
022700              'STATISTICAL OUTLIER (>MEAN+3STD BY AGE GROUP)'.
022800          10  FILLER  PIC 9(02) VALUE 02.
022900      05  FILLER.
023000          10  FILLER  PIC X(22) VALUE 'NEW_CAR_HIGH_LOSS'.
023100          10  FILLER  PIC X(52) VALUE
023200              'NEW CAR (>=2022), HIGH LOSS (>$10K)'.
023300          10  FILLER  PIC 9(02) VALUE 02.
023400      05  FILLER.
023500          10  FILLER  PIC X(22) VALUE 'YOUNG_DRIVER_EXTREME'.
023600          10  FILLER  PIC X(52) VALUE
023700              'YOUNG DRIVER (<25), EXTREME CLAIM (>$15K)'.
023800          10  FILLER  PIC 9(02) VALUE 02.
023900      05  FILLER.
024000          10  FILLER  PIC X(22) VALUE 'PREMIUM_LOSS_MISMATCH'.
024100          10  FILLER  PIC X(52) VALUE
024200              'PREMIUM-LOSS MISMATCH (TOP 5% LOSS, BOT 25% PREM)'.
024300          10  FILLER  PIC 9(02) VALUE 01.
024400  01  WKS-RULE-TABLE REDEFINES WKS-RULE-TABLE-VALUES.
024500      05  WKS-RULE-ENTRY OCCURS 5 TIMES INDEXED BY WKS-RX.
024600          10  WKS-RULE-KEY       PIC X(22).
024700          10  WKS-RULE-LABEL     PIC X(52).
024800          10  WKS-RULE-SCORE     PIC 9(02).
024900  01  WKS-RULE-COUNTS.
025000      05  WKS-RULE-COUNT OCCURS 5 TIMES PIC 9(07) COMP.
025100      05  FILLER                 PIC X(04) VALUE SPACES.
025200*---------------------------------------------------------------
025300*     RISK SCORE DISTRIBUTION (SCORES 1 THRU 10)
025400*---------------------------------------------------------------
025500  01  WKS-SCORE-DIST-TABLE.
025600      05  WKS-SCORE-DIST OCCURS 10 TIMES PIC 9(07) COMP.
025700      05  FILLER                 PIC X(04) VALUE SPACES.
025800  77  WKS-BAR-LINE                PIC X(60) VALUE SPACES.
025900*---------------------------------------------------------------
026000*     FLAGGED CLAIMS INDEX - SORTED DESCENDING BY RISK SCORE
026100*---------------------------------------------------------------
026200  01  WKS-FLAGGED-INDEX-TABLE.
026300      05  WKS-FLAGGED-INDEX OCCURS 10000 TIMES
026400              PIC 9(05) COMP INDEXED BY WKS-FX.
026500      05  FILLER                 PIC X(04) VALUE SPACES.
026600  77  WKS-SWAP-INDEX               PIC 9(05) COMP VALUE 0.
026700  77  WKS-FI-LEFT                  PIC 9(05) COMP VALUE 0.
026800  77  WKS-FI-RIGHT                 PIC 9(05) COMP VALUE 0.
026900*---------------------------------------------------------------
027000*     PRINT LINE LAYOUTS
027100*---------------------------------------------------------------
027200  01  WKS-RULE-LINE.
027300      05  WKS-RLN-LABEL          PIC X(52) VALUE SPACES.
027400      05  WKS-RLN-COUNT          PIC ZZZZ9 VALUE ZERO.
027500      05  FILLER                 PIC X(75) VALUE SPACES.
027600  01  WKS-SCORE-LINE.
027700      05  FILLER                 PIC X(06) VALUE 'SCORE '.
027800      05  WKS-SLN-SCORE          PIC Z9   VALUE ZERO.
027900      05  FILLER                 PIC X(02) VALUE ': '.
028000      05  WKS-SLN-COUNT          PIC ZZZZ9 VALUE ZERO.
028100      05  FILLER                 PIC X(02) VALUE SPACES.
028200      05  WKS-SLN-BAR            PIC X(60) VALUE SPACES.
028300      05  FILLER                 PIC X(50) VALUE SPACES.
028400  01  WKS-DETAIL-LINE.
028500      05  WKS-DTL-CUSTID         PIC ZZZZZZ9 VALUE ZERO.
028600      05  FILLER                 PIC X(03) VALUE SPACES.
028700      05  WKS-DTL-GENDER         PIC X(01) VALUE SPACE.
028800      05  FILLER                 PIC X(04) VALUE SPACES.
028900      05  WKS-DTL-AGE            PIC ZZ9   VALUE ZERO.
029000      05  FILLER                 PIC X(04) VALUE SPACES.
029100      05  WKS-DTL-CARYR          PIC 9(04) VALUE ZERO.
029200      05  FILLER                 PIC X(03) VALUE SPACES.
029300      05  WKS-DTL-PREMIUM        PIC $$$,$$9.99 VALUE ZERO.
029400      05  FILLER                 PIC X(02) VALUE SPACES.
029500      05  WKS-DTL-LOSS           PIC $$,$$$,$$9.99 VALUE ZERO.
029600      05  FILLER                 PIC X(02) VALUE SPACES.
029700      05  WKS-DTL-LOSSRATIO      PIC ZZ9.9999 VALUE ZERO.
029800      05  FILLER                 PIC X(02) VALUE SPACES.
029900      05  WKS-DTL-SCORE          PIC Z9    VALUE ZERO.
030000      05  FILLER                 PIC X(03) VALUE SPACES.
030100      05  WKS-DTL-RULES          PIC X(40) VALUE SPACES.
030200      05  FILLER                 PIC X(10) VALUE SPACES.
030300  PROCEDURE DIVISION.
030400*---------------------------------------------------------------
030500*   0000-MAINLINE - OVERALL CONTROL OF THE RUN.
030600*---------------------------------------------------------------
030700  0000-MAINLINE.
030800      PERFORM 1000-INITIALIZE
030900          THRU 1000-INITIALIZE-EXIT.
031000      PERFORM 2000-READ-POLICY-MASTER
031100          THRU 2000-READ-POLICY-MASTER-EXIT.
031200      PERFORM 2050-BUILD-CLAIM-TABLE
031300          THRU 2050-BUILD-CLAIM-TABLE-EXIT
031400          UNTIL FIN-POLYMST.
031500      PERFORM 3000-PREPASS-THRESHOLDS
031600          THRU 3000-PREPASS-THRESHOLDS-EXIT.
031700      PERFORM 4000-SCORE-CLAIMS
031800          THRU 4000-SCORE-CLAIMS-EXIT.
031900      PERFORM 5000-SORT-FLAGGED-CLAIMS
032000          THRU 5000-SORT-FLAGGED-CLAIMS-EXIT.
032100      PERFORM 5200-WRITE-FLAGGED-CLAIMS
032200          THRU 5200-WRITE-FLAGGED-CLAIMS-EXIT.
032300      PERFORM 6000-PRINT-SUMMARY-REPORT
032400          THRU 6000-PRINT-SUMMARY-REPORT-EXIT.
032500      PERFORM 9000-TERMINATE
032600          THRU 9000-TERMINATE-EXIT.
032700      STOP RUN.
032800*---------------------------------------------------------------
032900*   1000-INITIALIZE - OPEN FILES, PRIME THE RULE/LABEL TABLES.
033000*---------------------------------------------------------------
033100  1000-INITIALIZE.
033200      OPEN INPUT  POLYMST.
033300      IF FS-POLYMST NOT = '00'
033400          MOVE 'POLYMST'  TO WKS-ARCHIVO
033500          MOVE 'OPEN'     TO WKS-ACCION
033600          MOVE FS-POLYMST TO WKS-FS-RELAY
033700          MOVE FSE-POLYMST TO WKS-FSE-RELAY
033800          PERFORM 9900-ABEND-FILE-ERROR
033900              THRU 9900-ABEND-FILE-ERROR-EXIT
034000      END-IF.
034100      OPEN OUTPUT FLGCLM.
034200      IF FS-FLGCLM NOT = '00'
034300          MOVE 'FLGCLM'   TO WKS-ARCHIVO
034400          MOVE 'OPEN'     TO WKS-ACCION
034500          MOVE FS-FLGCLM  TO WKS-FS-RELAY
034600          MOVE FSE-FLGCLM TO WKS-FSE-RELAY
034700          PERFORM 9900-ABEND-FILE-ERROR
034800              THRU 9900-ABEND-FILE-ERROR-EXIT
034900      END-IF.
035000      OPEN OUTPUT FRDSUM.
035100      IF FS-FRDSUM NOT = '00'
035200          MOVE 'FRDSUM'   TO WKS-ARCHIVO
035300          MOVE 'OPEN'     TO WKS-ACCION
035400          MOVE FS-FRDSUM  TO WKS-FS-RELAY
035500          MOVE FSE-FRDSUM TO WKS-FSE-RELAY
035600          PERFORM 9900-ABEND-FILE-ERROR
035700              THRU 9900-ABEND-FILE-ERROR-EXIT
035800      END-IF.
035900  1000-INITIALIZE-EXIT.
036000      EXIT.
036100*---------------------------------------------------------------
036200*   2000-READ-POLICY-MASTER - GET NEXT MASTER RECORD.
036300*---------------------------------------------------------------
036400  2000-READ-POLICY-MASTER.
036500      READ POLYMST
036600          AT END
036700              MOVE 'Y' TO WKS-FIN-POLYMST
036800      END-READ.
036900      IF NOT FIN-POLYMST
037000          ADD 1 TO WKS-TOTAL-RECORDS
037100      END-IF.
037200  2000-READ-POLICY-MASTER-EXIT.
037300      EXIT.
037400*---------------------------------------------------------------
037500*   2050-BUILD-CLAIM-TABLE - KEEP ONLY THE CLAIMS POPULATION
037600*   (TOTAL-LOSS GREATER THAN ZERO) IN THE WORK TABLE, THEN
037700*   READ THE NEXT MASTER RECORD.
037800*---------------------------------------------------------------
037900  2050-BUILD-CLAIM-TABLE.
038000      IF POL-TOTAL-LOSS > ZERO
038100          PERFORM 2100-SELECT-CLAIM-RECORD
038200              THRU 2100-SELECT-CLAIM-RECORD-EXIT
038300      END-IF.
038400      PERFORM 2000-READ-POLICY-MASTER
038500          THRU 2000-READ-POLICY-MASTER-EXIT.
038600  2050-BUILD-CLAIM-TABLE-EXIT.
038700      EXIT.
038800*---------------------------------------------------------------
038900*   2100-SELECT-CLAIM-RECORD - COPY ONE CLAIM INTO THE WORK
039000*   TABLE AND CLASSIFY ITS AGE GROUP FOR THE PRE-PASS.
039100*---------------------------------------------------------------
039200  2100-SELECT-CLAIM-RECORD.
039300      ADD 1 TO WKS-CLAIMS-COUNT.
039400      SET WKS-CX TO WKS-CLAIMS-COUNT.
039500      MOVE POL-CUSTOMER-ID    TO WKS-CLM-CUSTOMER-ID (WKS-CX).
039600      MOVE POL-GENDER         TO WKS-CLM-GENDER      (WKS-CX).
039700      MOVE POL-AGE            TO WKS-CLM-AGE         (WKS-CX).
039800      MOVE POL-CAR-MODEL-YEAR TO WKS-CLM-CAR-YEAR    (WKS-CX).
039900      MOVE POL-ANNUAL-PREMIUM TO WKS-CLM-PREMIUM     (WKS-CX).
040000      MOVE POL-TOTAL-LOSS     TO WKS-CLM-LOSS        (WKS-CX).
040100      MOVE POL-LOSS-RATIO     TO WKS-CLM-LOSS-RATIO  (WKS-CX).
040200      MOVE ZERO               TO WKS-CLM-RISK-SCORE  (WKS-CX).
040300      MOVE SPACES             TO WKS-CLM-FLAGS       (WKS-CX).
040400      EVALUATE TRUE
040500          WHEN POL-AGE < 25
040600              MOVE 1 TO WKS-CLM-AGE-GROUP (WKS-CX)
040700          WHEN POL-AGE < 35
040800              MOVE 2 TO WKS-CLM-AGE-GROUP (WKS-CX)
040900          WHEN POL-AGE < 45
041000              MOVE 3 TO WKS-CLM-AGE-GROUP (WKS-CX)
041100          WHEN POL-AGE < 55
041200              MOVE 4 TO WKS-CLM-AGE-GROUP (WKS-CX)
041300          WHEN POL-AGE < 65
041400              MOVE 5 TO WKS-CLM-AGE-GROUP (WKS-CX)
041500          WHEN OTHER
041600              MOVE 6 TO WKS-CLM-AGE-GROUP (WKS-CX)
041700      END-EVALUATE.
041800      MOVE WKS-CLM-PREMIUM (WKS-CX)
041900          TO WKS-SORT-PREMIUM (WKS-CLAIMS-COUNT).
042000      MOVE WKS-CLM-LOSS (WKS-CX)
042100          TO WKS-SORT-LOSS (WKS-CLAIMS-COUNT).
042200  2100-SELECT-CLAIM-RECORD-EXIT.
042300      EXIT.
042400*---------------------------------------------------------------
042500*   3000-PREPASS-THRESHOLDS - DERIVE THE DATA-DRIVEN CUTOFFS
042600*   USED BY RULES 2 AND 5: PER-AGE-GROUP MEAN+3STD, AND THE
042700*   95TH/25TH PERCENTILES OVER THE CLAIMS POPULATION.
042800*---------------------------------------------------------------
042900  3000-PREPASS-THRESHOLDS.
043000      PERFORM 3100-ACCUM-AGE-GROUP-STATS
043100          THRU 3100-ACCUM-AGE-GROUP-STATS-EXIT
043200          VARYING WKS-SUB FROM 1 BY 1
043300          UNTIL WKS-SUB > WKS-CLAIMS-COUNT.
043400      PERFORM 3200-COMPUTE-AGE-GROUP-STD
043500          THRU 3200-COMPUTE-AGE-GROUP-STD-EXIT
043600          VARYING WKS-GRP FROM 1 BY 1
043700          UNTIL WKS-GRP > 6.
043800      IF WKS-CLAIMS-COUNT > 1
043900          PERFORM 3300-SORT-CLAIM-ARRAYS
044000              THRU 3300-SORT-CLAIM-ARRAYS-EXIT
044100          PERFORM 3400-COMPUTE-PERCENTILES
044200              THRU 3400-COMPUTE-PERCENTILES-EXIT
044300      END-IF.
044400  3000-PREPASS-THRESHOLDS-EXIT.
044500      EXIT.
044600*---------------------------------------------------------------
044700*   3100 - ROLL EACH CLAIM INTO ITS AGE GROUP'S RUNNING SUM
044800*   AND SUM OF SQUARES (FOR THE SAMPLE STD DEV IN 3200).
044900*---------------------------------------------------------------
045000  3100-ACCUM-AGE-GROUP-STATS.
045100      SET WKS-CX TO WKS-SUB.
045200      SET WKS-GX TO WKS-CLM-AGE-GROUP (WKS-CX).
045300      ADD 1 TO WKS-AGS-COUNT (WKS-GX).
045400      ADD WKS-CLM-LOSS (WKS-CX) TO WKS-AGS-SUM-LOSS (WKS-GX).
045500      COMPUTE WKS-AGS-SUMSQ-LOSS (WKS-GX) =
045600          WKS-AGS-SUMSQ-LOSS (WKS-GX) +
045700          (WKS-CLM-LOSS (WKS-CX) * WKS-CLM-LOSS (WKS-CX)).
045800  3100-ACCUM-AGE-GROUP-STATS-EXIT.
045900      EXIT.
046000*---------------------------------------------------------------
046100*   3200 - FINISH THE PER-AGE-GROUP MEAN, SAMPLE STD DEV AND
046200*   THE RULE 2 OUTLIER THRESHOLD (MEAN + 3 * STD).  A GROUP
046300*   WITH FEWER THAN 2 CLAIMS HAS NO DEFINED THRESHOLD.
046400*---------------------------------------------------------------
046500  3200-COMPUTE-AGE-GROUP-STD.
046600      SET WKS-GX TO WKS-GRP.
046700      IF WKS-AGS-COUNT (WKS-GX) > 1
046800          COMPUTE WKS-AGS-MEAN (WKS-GX) =
046900              WKS-AGS-SUM-LOSS (WKS-GX) / WKS-AGS-COUNT (WKS-GX)
047000          COMPUTE WKS-AGS-VARIANCE (WKS-GX) =
047100              (WKS-AGS-SUMSQ-LOSS (WKS-GX) -
047200              (WKS-AGS-COUNT (WKS-GX) *
047300              WKS-AGS-MEAN (WKS-GX) * WKS-AGS-MEAN (WKS-GX)))
047400              / (WKS-AGS-COUNT (WKS-GX) - 1)
047500          IF WKS-AGS-VARIANCE (WKS-GX) < ZERO
047600              MOVE ZERO TO WKS-AGS-VARIANCE (WKS-GX)
047700          END-IF
047800          COMPUTE WKS-AGS-STDDEV (WKS-GX) =
047900              WKS-AGS-VARIANCE (WKS-GX) ** 0.5
048000          COMPUTE WKS-AGS-THRESHOLD (WKS-GX) =
048100              WKS-AGS-MEAN (WKS-GX) +
048200              (3 * WKS-AGS-STDDEV (WKS-GX))
048300          MOVE 'Y' TO WKS-AGS-VALID (WKS-GX)
048400      ELSE
048500          MOVE 'N' TO WKS-AGS-VALID (WKS-GX)
048600      END-IF.
048700  3200-COMPUTE-AGE-GROUP-STD-EXIT.
048800      EXIT.
048900*---------------------------------------------------------------
049000*   3300 - IN-MEMORY INSERTION SORT OF THE LOSS AND PREMIUM
049100*   WORK ARRAYS, ASCENDING, FOR THE PERCENTILE PRE-PASS.
049200*   (NO COBOL SORT VERB/WORK FILE - THESE ARE ORDER STATISTICS
049300*   OVER THE CLAIMS POPULATION HELD ENTIRELY IN WORKING-
049400*   STORAGE, SEE THE CHANGE LOG 05/22/90.)
049500*---------------------------------------------------------------
049600  3300-SORT-CLAIM-ARRAYS.
049700      PERFORM 3310-INSERTION-PASS-LOSS
049800          THRU 3310-INSERTION-PASS-LOSS-EXIT
049900          VARYING WKS-SUB FROM 2 BY 1
050000          UNTIL WKS-SUB > WKS-CLAIMS-COUNT.
050100      PERFORM 3320-INSERTION-PASS-PREMIUM
050200          THRU 3320-INSERTION-PASS-PREMIUM-EXIT
050300          VARYING WKS-SUB FROM 2 BY 1
050400          UNTIL WKS-SUB > WKS-CLAIMS-COUNT.
050500  3300-SORT-CLAIM-ARRAYS-EXIT.
050600      EXIT.
050700  3310-INSERTION-PASS-LOSS.
050800      SET WKS-SX TO WKS-SUB.
050900      MOVE WKS-SORT-LOSS (WKS-SUB) TO WKS-SWAP-AMOUNT.
051000      SET WKS-SUB2 TO WKS-SUB.
051100      PERFORM 3311-SHIFT-LOSS-ENTRY
051200          THRU 3311-SHIFT-LOSS-ENTRY-EXIT
051300          UNTIL WKS-SUB2 < 2 OR
051400              WKS-SORT-LOSS (WKS-SUB2 - 1) <= WKS-SWAP-AMOUNT.
051500      MOVE WKS-SWAP-AMOUNT TO WKS-SORT-LOSS (WKS-SUB2).
051600  3310-INSERTION-PASS-LOSS-EXIT.
051700      EXIT.
051800  3311-SHIFT-LOSS-ENTRY.
051900      MOVE WKS-SORT-LOSS (WKS-SUB2 - 1) TO
052000          WKS-SORT-LOSS (WKS-SUB2).
052100      SUBTRACT 1 FROM WKS-SUB2.
052200  3311-SHIFT-LOSS-ENTRY-EXIT.
052300      EXIT.
052400  3320-INSERTION-PASS-PREMIUM.
052500      MOVE WKS-SORT-PREMIUM (WKS-SUB) TO WKS-SWAP-AMOUNT.
052600      SET WKS-SUB2 TO WKS-SUB.
052700      PERFORM 3321-SHIFT-PREMIUM-ENTRY
052800          THRU 3321-SHIFT-PREMIUM-ENTRY-EXIT
052900          UNTIL WKS-SUB2 < 2 OR
053000              WKS-SORT-PREMIUM (WKS-SUB2 - 1) <= WKS-SWAP-AMOUNT.
053100      MOVE WKS-SWAP-AMOUNT TO WKS-SORT-PREMIUM (WKS-SUB2).
053200  3320-INSERTION-PASS-PREMIUM-EXIT.
053300      EXIT.
053400  3321-SHIFT-PREMIUM-ENTRY.
053500      MOVE WKS-SORT-PREMIUM (WKS-SUB2 - 1) TO
053600          WKS-SORT-PREMIUM (WKS-SUB2).
053700      SUBTRACT 1 FROM WKS-SUB2.
053800  3321-SHIFT-PREMIUM-ENTRY-EXIT.
053900      EXIT.
054000*---------------------------------------------------------------
054100*   3400 - 95TH PERCENTILE OF LOSS, 25TH PERCENTILE OF
054200*   PREMIUM, BY LINEAR INTERPOLATION BETWEEN ORDER
054300*   STATISTICS (H = (N-1)*Q + 1 OVER THE SORTED ARRAYS).
054400*---------------------------------------------------------------
054500  3400-COMPUTE-PERCENTILES.
054600      COMPUTE WKS-PCTL-H =
054700          ((WKS-CLAIMS-COUNT - 1) * 0.95) + 1.
054800      PERFORM 3450-INTERPOLATE-LOSS
054900          THRU 3450-INTERPOLATE-LOSS-EXIT.
055000      COMPUTE WKS-PCTL-H =
055100          ((WKS-CLAIMS-COUNT - 1) * 0.25) + 1.
055200      PERFORM 3460-INTERPOLATE-PREMIUM
055300          THRU 3460-INTERPOLATE-PREMIUM-EXIT.
055400  3400-COMPUTE-PERCENTILES-EXIT.
055500      EXIT.
055600  3450-INTERPOLATE-LOSS.
055700      MOVE WKS-PCTL-H TO WKS-PCTL-H-INT.
055800      COMPUTE WKS-PCTL-H-FRAC =
055900          WKS-PCTL-H - WKS-PCTL-H-INT.
056000      IF WKS-PCTL-H-INT < WKS-CLAIMS-COUNT
056100          COMPUTE WKS-LOSS-95-PCTL ROUNDED =
056200              WKS-SORT-LOSS (WKS-PCTL-H-INT) +
056300              (WKS-PCTL-H-FRAC *
056400              (WKS-SORT-LOSS (WKS-PCTL-H-INT + 1) -
056500               WKS-SORT-LOSS (WKS-PCTL-H-INT)))
056600      ELSE
056700          MOVE WKS-SORT-LOSS (WKS-PCTL-H-INT)
056800              TO WKS-LOSS-95-PCTL
056900      END-IF.
057000  3450-INTERPOLATE-LOSS-EXIT.
057100      EXIT.
057200  3460-INTERPOLATE-PREMIUM.
057300      MOVE WKS-PCTL-H TO WKS-PCTL-H-INT.
057400      COMPUTE WKS-PCTL-H-FRAC =
057500          WKS-PCTL-H - WKS-PCTL-H-INT.
057600      IF WKS-PCTL-H-INT < WKS-CLAIMS-COUNT
057700          COMPUTE WKS-PREMIUM-25-PCTL ROUNDED =
057800              WKS-SORT-PREMIUM (WKS-PCTL-H-INT) +
057900              (WKS-PCTL-H-FRAC *
058000              (WKS-SORT-PREMIUM (WKS-PCTL-H-INT + 1) -
058100               WKS-SORT-PREMIUM (WKS-PCTL-H-INT)))
058200      ELSE
058300          MOVE WKS-SORT-PREMIUM (WKS-PCTL-H-INT)
058400              TO WKS-PREMIUM-25-PCTL
058500      END-IF.
058600  3460-INTERPOLATE-PREMIUM-EXIT.
058700      EXIT.
058800*---------------------------------------------------------------
058900*   4000-SCORE-CLAIMS - APPLY ALL FIVE DETECTION RULES TO
059000*   EVERY CLAIM IN THE WORK TABLE AND ACCUMULATE THE
059100*   RISK-SCORE DISTRIBUTION OVER THE FLAGGED RECORDS.
059200*---------------------------------------------------------------
059300  4000-SCORE-CLAIMS.
059400      PERFORM 4050-SCORE-ONE-CLAIM
059500          THRU 4050-SCORE-ONE-CLAIM-EXIT
059600          VARYING WKS-SUB FROM 1 BY 1
059700          UNTIL WKS-SUB > WKS-CLAIMS-COUNT.
059800  4000-SCORE-CLAIMS-EXIT.
059900      EXIT.
060000  4050-SCORE-ONE-CLAIM.
060100      SET WKS-CX TO WKS-SUB.
060200      MOVE 1 TO WKS-FLAG-PTR.
060300      PERFORM 4100-RULE-EXTREME-LOSS-RATIO
060400          THRU 4100-RULE-EXTREME-LOSS-RATIO-EXIT.
060500      PERFORM 4200-RULE-STATISTICAL-OUTLIER
060600          THRU 4200-RULE-STATISTICAL-OUTLIER-EXIT.
060700      PERFORM 4300-RULE-NEW-CAR-HIGH-LOSS
060800          THRU 4300-RULE-NEW-CAR-HIGH-LOSS-EXIT.
060900      PERFORM 4400-RULE-YOUNG-DRIVER-EXTREME
061000          THRU 4400-RULE-YOUNG-DRIVER-EXTREME-EXIT.
061100      PERFORM 4500-RULE-PREMIUM-LOSS-MISMATCH
061200          THRU 4500-RULE-PREMIUM-LOSS-MISMATCH-EXIT.
061300      PERFORM 4550-TRIM-TRAILING-COMMA
061400          THRU 4550-TRIM-TRAILING-COMMA-EXIT.
061500      IF WKS-CLM-RISK-SCORE (WKS-CX) > ZERO
061600          PERFORM 4600-ACCUM-SCORE-DISTRIB
061700              THRU 4600-ACCUM-SCORE-DISTRIB-EXIT
061800      END-IF.
061900  4050-SCORE-ONE-CLAIM-EXIT.
062000      EXIT.
062100*---------------------------------------------------------------
062200*   4100 - RULE: EXTREME-LOSS-RATIO
062300*---------------------------------------------------------------
062400  4100-RULE-EXTREME-LOSS-RATIO.
062500      IF WKS-CLM-LOSS-RATIO (WKS-CX) > 15.0000
062600          ADD WKS-RULE-SCORE (1) TO
062700              WKS-CLM-RISK-SCORE (WKS-CX)
062800          STRING WKS-RULE-KEY (1) DELIMITED BY SPACE
062900                  ',' DELIMITED BY SIZE
063000                  INTO WKS-CLM-FLAGS (WKS-CX)
063100                  WITH POINTER WKS-FLAG-PTR
063200          END-STRING
063300          ADD 1 TO WKS-RULE-COUNT (1)
063400      END-IF.
063500  4100-RULE-EXTREME-LOSS-RATIO-EXIT.
063600      EXIT.
063700*---------------------------------------------------------------
063800*   4200 - RULE: STATISTICAL-OUTLIER
063900*---------------------------------------------------------------
064000  4200-RULE-STATISTICAL-OUTLIER.
064100      SET WKS-GX TO WKS-CLM-AGE-GROUP (WKS-CX).
064200      IF WKS-AGS-IS-VALID (WKS-GX)
064300          AND WKS-CLM-LOSS (WKS-CX) >
064400              WKS-AGS-THRESHOLD (WKS-GX)
064500          ADD WKS-RULE-SCORE (2) TO
064600              WKS-CLM-RISK-SCORE (WKS-CX)
064700          STRING WKS-RULE-KEY (2) DELIMITED BY SPACE
064800                  ',' DELIMITED BY SIZE
064900                  INTO WKS-CLM-FLAGS (WKS-CX)
065000                  WITH POINTER WKS-FLAG-PTR
065100          END-STRING
065200          ADD 1 TO WKS-RULE-COUNT (2)
065300      END-IF.
065400  4200-RULE-STATISTICAL-OUTLIER-EXIT.
065500      EXIT.
065600*---------------------------------------------------------------
065700*   4300 - RULE: NEW-CAR-HIGH-LOSS
065800*---------------------------------------------------------------
065900  4300-RULE-NEW-CAR-HIGH-LOSS.
066000      IF WKS-CLM-CAR-YEAR (WKS-CX) >= 2022
066100          AND WKS-CLM-LOSS (WKS-CX) > 10000.00
066200          ADD WKS-RULE-SCORE (3) TO
066300              WKS-CLM-RISK-SCORE (WKS-CX)
066400          STRING WKS-RULE-KEY (3) DELIMITED BY SPACE
066500                  ',' DELIMITED BY SIZE
066600                  INTO WKS-CLM-FLAGS (WKS-CX)
066700                  WITH POINTER WKS-FLAG-PTR
066800          END-STRING
066900          ADD 1 TO WKS-RULE-COUNT (3)
067000      END-IF.
067100  4300-RULE-NEW-CAR-HIGH-LOSS-EXIT.
067200      EXIT.
067300*---------------------------------------------------------------
067400*   4400 - RULE: YOUNG-DRIVER-EXTREME
067500*---------------------------------------------------------------
067600  4400-RULE-YOUNG-DRIVER-EXTREME.
067700      IF WKS-CLM-AGE (WKS-CX) < 25
067800          AND WKS-CLM-LOSS (WKS-CX) > 15000.00
067900          ADD WKS-RULE-SCORE (4) TO
068000              WKS-CLM-RISK-SCORE (WKS-CX)
068100          STRING WKS-RULE-KEY (4) DELIMITED BY SPACE
068200                  ',' DELIMITED BY SIZE
068300                  INTO WKS-CLM-FLAGS (WKS-CX)
068400                  WITH POINTER WKS-FLAG-PTR
068500          END-STRING
068600          ADD 1 TO WKS-RULE-COUNT (4)
068700      END-IF.
068800  4400-RULE-YOUNG-DRIVER-EXTREME-EXIT.
068900      EXIT.
069000*---------------------------------------------------------------
069100*   4500 - RULE: PREMIUM-LOSS-MISMATCH
069200*---------------------------------------------------------------
069300  4500-RULE-PREMIUM-LOSS-MISMATCH.
069400      IF WKS-CLAIMS-COUNT > 1
069500          AND WKS-CLM-LOSS (WKS-CX) >= WKS-LOSS-95-PCTL
069600          AND WKS-CLM-PREMIUM (WKS-CX) <= WKS-PREMIUM-25-PCTL
069700          ADD WKS-RULE-SCORE (5) TO
069800              WKS-CLM-RISK-SCORE (WKS-CX)
069900          STRING WKS-RULE-KEY (5) DELIMITED BY SPACE
070000                  ',' DELIMITED BY SIZE
070100                  INTO WKS-CLM-FLAGS (WKS-CX)
070200                  WITH POINTER WKS-FLAG-PTR
070300          END-STRING
070400          ADD 1 TO WKS-RULE-COUNT (5)
070500      END-IF.
070600  4500-RULE-PREMIUM-LOSS-MISMATCH-EXIT.
070700      EXIT.
070800*---------------------------------------------------------------
070900*   4550 - REMOVE THE TRAILING COMMA LEFT BY THE STRING
071000*   STATEMENTS ABOVE, IF ANY RULE FIRED FOR THIS CLAIM.
071100*---------------------------------------------------------------
071200  4550-TRIM-TRAILING-COMMA.
071300      IF WKS-FLAG-PTR > 1
071400          COMPUTE WKS-TRIM-LEN = WKS-FLAG-PTR - 2
071500          IF WKS-TRIM-LEN > 0
071600              MOVE SPACES TO WKS-FLAGS-TEMP
071700              MOVE WKS-CLM-FLAGS (WKS-CX) (1 : WKS-TRIM-LEN)
071800                  TO WKS-FLAGS-TEMP (1 : WKS-TRIM-LEN)
071900              MOVE SPACES TO WKS-CLM-FLAGS (WKS-CX)
072000              MOVE WKS-FLAGS-TEMP (1 : WKS-TRIM-LEN)
072100                  TO WKS-CLM-FLAGS (WKS-CX) (1 : WKS-TRIM-LEN)
072200          END-IF
072300      END-IF.
072400  4550-TRIM-TRAILING-COMMA-EXIT.
072500      EXIT.
072600*---------------------------------------------------------------
072700*   4600 - POST THE FLAGGED CLAIM'S SCORE INTO THE ONE-TO-TEN
072800*   DISTRIBUTION BUCKET AND THE SORT INDEX ARRAY.
072900*---------------------------------------------------------------
073000  4600-ACCUM-SCORE-DISTRIB.
073100      MOVE WKS-CLM-RISK-SCORE (WKS-CX) TO WKS-SCR.
073200      IF WKS-SCR > 10
073300          MOVE 10 TO WKS-SCR
073400      END-IF.
073500      ADD 1 TO WKS-SCORE-DIST (WKS-SCR).
073600      ADD 1 TO WKS-FLAGGED-COUNT.
073700      SET WKS-FX TO WKS-FLAGGED-COUNT.
073800      MOVE WKS-SUB TO WKS-FLAGGED-INDEX (WKS-FX).
073900  4600-ACCUM-SCORE-DISTRIB-EXIT.
074000      EXIT.
074100*---------------------------------------------------------------
074200*   5000 - SORT THE FLAGGED-CLAIM INDEX TABLE, DESCENDING BY
074300*   RISK SCORE, USING A SIMPLE IN-MEMORY EXCHANGE SORT.
074400*---------------------------------------------------------------
074500  5000-SORT-FLAGGED-CLAIMS.
074600      IF WKS-FLAGGED-COUNT > 1
074700          PERFORM 5100-SORT-EXCHANGE-PASS
074800              THRU 5100-SORT-EXCHANGE-PASS-EXIT
074900              VARYING WKS-SUB FROM 1 BY 1
075000              UNTIL WKS-SUB >= WKS-FLAGGED-COUNT
075100      END-IF.
075200  5000-SORT-FLAGGED-CLAIMS-EXIT.
075300      EXIT.
075400  5100-SORT-EXCHANGE-PASS.
075500      PERFORM 5110-SORT-COMPARE-SWAP
075600          THRU 5110-SORT-COMPARE-SWAP-EXIT
075700          VARYING WKS-SUB2 FROM 1 BY 1
075800          UNTIL WKS-SUB2 > (WKS-FLAGGED-COUNT - WKS-SUB).
075900  5100-SORT-EXCHANGE-PASS-EXIT.
076000      EXIT.
076100  5110-SORT-COMPARE-SWAP.
076200      MOVE WKS-FLAGGED-INDEX (WKS-SUB2)     TO WKS-FI-LEFT.
076300      MOVE WKS-FLAGGED-INDEX (WKS-SUB2 + 1) TO WKS-FI-RIGHT.
076400      SET WKS-CX TO WKS-FI-LEFT.
076500      SET WKS-CY TO WKS-FI-RIGHT.
076600      IF WKS-CLM-RISK-SCORE (WKS-CX) <
076700          WKS-CLM-RISK-SCORE (WKS-CY)
076800          MOVE WKS-FI-RIGHT
076900              TO WKS-FLAGGED-INDEX (WKS-SUB2)
077000          MOVE WKS-FI-LEFT
077100              TO WKS-FLAGGED-INDEX (WKS-SUB2 + 1)
077200      END-IF.
077300  5110-SORT-COMPARE-SWAP-EXIT.
077400      EXIT.
077500*---------------------------------------------------------------
077600*   5200 - WRITE THE FLAGGED-CLAIM EXTRACT IN THE SORTED
077700*   (DESCENDING RISK SCORE) ORDER ESTABLISHED ABOVE.
077800*---------------------------------------------------------------
077900  5200-WRITE-FLAGGED-CLAIMS.
078000      PERFORM 5250-WRITE-ONE-FLAGGED-CLAIM
078100          THRU 5250-WRITE-ONE-FLAGGED-CLAIM-EXIT
078200          VARYING WKS-SUB FROM 1 BY 1
078300          UNTIL WKS-SUB > WKS-FLAGGED-COUNT.
078400  5200-WRITE-FLAGGED-CLAIMS-EXIT.
078500      EXIT.
078600  5250-WRITE-ONE-FLAGGED-CLAIM.
078700      SET WKS-FX TO WKS-SUB.
078800      SET WKS-CX TO WKS-FLAGGED-INDEX (WKS-FX).
078900      MOVE WKS-CLM-CUSTOMER-ID (WKS-CX)
079000          TO FLG-CUSTOMER-ID.
079100      MOVE WKS-CLM-GENDER (WKS-CX)      TO FLG-GENDER.
079200      MOVE WKS-CLM-AGE (WKS-CX)         TO FLG-AGE.
079300      MOVE WKS-CLM-CAR-YEAR (WKS-CX)    TO FLG-CAR-MODEL-YEAR.
079400      MOVE WKS-CLM-PREMIUM (WKS-CX)     TO FLG-ANNUAL-PREMIUM.
079500      MOVE WKS-CLM-LOSS (WKS-CX)        TO FLG-TOTAL-LOSS.
079600      MOVE WKS-CLM-LOSS-RATIO (WKS-CX)  TO FLG-LOSS-RATIO.
079700      MOVE WKS-CLM-RISK-SCORE (WKS-CX)  TO FLG-RISK-SCORE.
079800      MOVE WKS-CLM-FLAGS (WKS-CX)       TO FLG-FLAGS.
079900      WRITE FLG-CLAIM-RECORD.
080000      IF FS-FLGCLM NOT = '00'
080100          MOVE 'FLGCLM'  TO WKS-ARCHIVO
080200          MOVE 'WRITE'   TO WKS-ACCION
080300          MOVE FS-FLGCLM  TO WKS-FS-RELAY
080400          MOVE FSE-FLGCLM TO WKS-FSE-RELAY
080500          PERFORM 9900-ABEND-FILE-ERROR
080600              THRU 9900-ABEND-FILE-ERROR-EXIT
080700      END-IF.
080800  5250-WRITE-ONE-FLAGGED-CLAIM-EXIT.
080900      EXIT.
081000*---------------------------------------------------------------
081100*   6000-PRINT-SUMMARY-REPORT - THE FRAUD CONTROL SUMMARY,
081200*   FOLLOWED BY THE TOP-30 FLAGGED CLAIM DETAIL LISTING.
081300*---------------------------------------------------------------
081400  6000-PRINT-SUMMARY-REPORT.
081500      PERFORM 6100-PRINT-BANNER-COUNTS
081600          THRU 6100-PRINT-BANNER-COUNTS-EXIT.
081700      PERFORM 6200-PRINT-FLAGS-BY-RULE
081800          THRU 6200-PRINT-FLAGS-BY-RULE-EXIT.
081900      PERFORM 6300-PRINT-SCORE-DISTRIB
082000          THRU 6300-PRINT-SCORE-DISTRIB-EXIT.
082100      PERFORM 6400-PRINT-THRESHOLDS
082200          THRU 6400-PRINT-THRESHOLDS-EXIT.
082300      PERFORM 6500-PRINT-TOP-30-DETAIL
082400          THRU 6500-PRINT-TOP-30-DETAIL-EXIT.
082500  6000-PRINT-SUMMARY-REPORT-EXIT.
082600      EXIT.
082700*---------------------------------------------------------------
082800*   6100 - BANNER AND CONTROL COUNTS.
082900*---------------------------------------------------------------
083000  6100-PRINT-BANNER-COUNTS.
083100      MOVE ALL '=' TO FRD-PRINT-LINE.
083200      WRITE FRD-PRINT-LINE.
083300      MOVE SPACES TO FRD-PRINT-LINE.
083400      MOVE '   HURON MUTUAL INSURANCE - FRAUD CONTROL SUMMARY'
083500          TO FRD-PRINT-LINE.
083600      WRITE FRD-PRINT-LINE.
083700      MOVE ALL '=' TO FRD-PRINT-LINE.
083800      WRITE FRD-PRINT-LINE.
083900      MOVE SPACES TO FRD-PRINT-LINE.
084000      WRITE FRD-PRINT-LINE.
084100      STRING 'TOTAL RECORDS READ . . . . . . : '
084200              DELIMITED BY SIZE
084300          WKS-TOTAL-RECORDS DELIMITED BY SIZE
084400          INTO FRD-PRINT-LINE.
084500      WRITE FRD-PRINT-LINE.
084600      MOVE SPACES TO FRD-PRINT-LINE.
084700      STRING 'CLAIMS ANALYSED . . . . . . . : '
084800              DELIMITED BY SIZE
084900          WKS-CLAIMS-COUNT DELIMITED BY SIZE
085000          INTO FRD-PRINT-LINE.
085100      WRITE FRD-PRINT-LINE.
085200      MOVE WKS-FLAGGED-COUNT TO WKS-CUSTOMERS-FLAGGED.
085300      MOVE SPACES TO FRD-PRINT-LINE.
085400      STRING 'CUSTOMERS FLAGGED . . . . . . : '
085500              DELIMITED BY SIZE
085600          WKS-CUSTOMERS-FLAGGED DELIMITED BY SIZE
085700          INTO FRD-PRINT-LINE.
085800      WRITE FRD-PRINT-LINE.
085900      IF WKS-CLAIMS-COUNT > ZERO
086000          COMPUTE WKS-FLAG-RATE-PCT ROUNDED =
086100              (WKS-FLAGGED-COUNT / WKS-CLAIMS-COUNT) * 100
086200      ELSE
086300          MOVE ZERO TO WKS-FLAG-RATE-PCT
086400      END-IF.
086500      MOVE SPACES TO FRD-PRINT-LINE.
086600      STRING 'FLAG RATE . . . . . . . . . . : '
086700              DELIMITED BY SIZE
086800          WKS-FLAG-RATE-PCT DELIMITED BY SIZE
086900          '%' DELIMITED BY SIZE
087000          INTO FRD-PRINT-LINE.
087100      WRITE FRD-PRINT-LINE.
087200      MOVE SPACES TO FRD-PRINT-LINE.
087300      WRITE FRD-PRINT-LINE.
087400  6100-PRINT-BANNER-COUNTS-EXIT.
087500      EXIT.
087600*---------------------------------------------------------------
087700*   6200 - FLAGS BY RULE, ONE LINE PER RULE, LABEL LEFT
087800*   JUSTIFIED 52, COUNT RIGHT JUSTIFIED 5.
087900*---------------------------------------------------------------
088000  6200-PRINT-FLAGS-BY-RULE.
088100      MOVE SPACES TO FRD-PRINT-LINE.
088200      MOVE 'FLAGS BY RULE' TO FRD-PRINT-LINE.
088300      WRITE FRD-PRINT-LINE.
088400      PERFORM 6250-PRINT-ONE-RULE-LINE
088500          THRU 6250-PRINT-ONE-RULE-LINE-EXIT
088600          VARYING WKS-RUL FROM 1 BY 1
088700          UNTIL WKS-RUL > 5.
088800      MOVE SPACES TO FRD-PRINT-LINE.
088900      WRITE FRD-PRINT-LINE.
089000  6200-PRINT-FLAGS-BY-RULE-EXIT.
089100      EXIT.
089200  6250-PRINT-ONE-RULE-LINE.
089300      SET WKS-RX TO WKS-RUL.
089400      MOVE SPACES TO WKS-RULE-LINE.
089500      MOVE WKS-RULE-LABEL (WKS-RX) TO WKS-RLN-LABEL.
089600      MOVE WKS-RULE-COUNT (WKS-RUL) TO WKS-RLN-COUNT.
089700      MOVE WKS-RULE-LINE TO FRD-PRINT-LINE.
089800      WRITE FRD-PRINT-LINE.
089900  6250-PRINT-ONE-RULE-LINE-EXIT.
090000      EXIT.
090100*---------------------------------------------------------------
090200*   6300 - RISK SCORE DISTRIBUTION, SCORES 1 THRU 10
090300*   ASCENDING, WITH A '#' BAR OF LENGTH MIN(COUNT,60).
090400*---------------------------------------------------------------
090500  6300-PRINT-SCORE-DISTRIB.
090600      MOVE SPACES TO FRD-PRINT-LINE.
090700      MOVE 'RISK SCORE DISTRIBUTION' TO FRD-PRINT-LINE.
090800      WRITE FRD-PRINT-LINE.
090900      PERFORM 6350-PRINT-ONE-SCORE-LINE
091000          THRU 6350-PRINT-ONE-SCORE-LINE-EXIT
091100          VARYING WKS-SCR FROM 1 BY 1
091200          UNTIL WKS-SCR > 10.
091300      MOVE SPACES TO FRD-PRINT-LINE.
091400      WRITE FRD-PRINT-LINE.
091500  6300-PRINT-SCORE-DISTRIB-EXIT.
091600      EXIT.
091700  6350-PRINT-ONE-SCORE-LINE.
091800      MOVE SPACES TO WKS-SCORE-LINE.
091900      MOVE WKS-SCR TO WKS-SLN-SCORE.
092000      MOVE WKS-SCORE-DIST (WKS-SCR) TO WKS-SLN-COUNT.
092100      MOVE SPACES TO WKS-BAR-LINE.
092200      IF WKS-SCORE-DIST (WKS-SCR) > ZERO
092300          MOVE WKS-SCORE-DIST (WKS-SCR) TO WKS-SUB
092400          IF WKS-SUB > 60
092500              MOVE 60 TO WKS-SUB
092600          END-IF
092700          PERFORM 6360-SET-ONE-BAR-CHAR
092800              THRU 6360-SET-ONE-BAR-CHAR-EXIT
092900              VARYING WKS-SUB2 FROM 1 BY 1
093000              UNTIL WKS-SUB2 > WKS-SUB
093100      END-IF.
093200      MOVE WKS-BAR-LINE TO WKS-SLN-BAR.
093300      MOVE WKS-SCORE-LINE TO FRD-PRINT-LINE.
093400      WRITE FRD-PRINT-LINE.
093500  6350-PRINT-ONE-SCORE-LINE-EXIT.
093600      EXIT.
093700  6360-SET-ONE-BAR-CHAR.
093800      MOVE '#' TO WKS-BAR-LINE (WKS-SUB2 : 1).
093900  6360-SET-ONE-BAR-CHAR-EXIT.
094000      EXIT.
094100*---------------------------------------------------------------
094200*   6400 - COMPUTED THRESHOLDS FROM THE PRE-PASS.
094300*---------------------------------------------------------------
094400  6400-PRINT-THRESHOLDS.
094500      MOVE SPACES TO FRD-PRINT-LINE.
094600      MOVE 'THRESHOLDS' TO FRD-PRINT-LINE.
094700      WRITE FRD-PRINT-LINE.
094800      MOVE SPACES TO FRD-PRINT-LINE.
094900      MOVE WKS-LOSS-95-PCTL TO WKS-DTL-LOSS.
095000      STRING '  LOSS TOP 5% CUTOFF . . . . : '
095100              DELIMITED BY SIZE
095200          WKS-DTL-LOSS DELIMITED BY SIZE
095300          INTO FRD-PRINT-LINE.
095400      WRITE FRD-PRINT-LINE.
095500      MOVE SPACES TO FRD-PRINT-LINE.
095600      MOVE WKS-PREMIUM-25-PCTL TO WKS-DTL-PREMIUM.
095700      STRING '  PREMIUM BOTTOM 25% CUTOFF  : '
095800              DELIMITED BY SIZE
095900          WKS-DTL-PREMIUM DELIMITED BY SIZE
096000          INTO FRD-PRINT-LINE.
096100      WRITE FRD-PRINT-LINE.
096200      PERFORM 6450-PRINT-ONE-AGE-THRESHOLD
096300          THRU 6450-PRINT-ONE-AGE-THRESHOLD-EXIT
096400          VARYING WKS-GRP FROM 1 BY 1
096500          UNTIL WKS-GRP > 6.
096600      MOVE SPACES TO FRD-PRINT-LINE.
096700      WRITE FRD-PRINT-LINE.
096800  6400-PRINT-THRESHOLDS-EXIT.
096900      EXIT.
097000  6450-PRINT-ONE-AGE-THRESHOLD.
097100      SET WKS-GX TO WKS-GRP.
097200      MOVE SPACES TO FRD-PRINT-LINE.
097300      IF WKS-AGS-IS-VALID (WKS-GX)
097400          MOVE WKS-AGS-THRESHOLD (WKS-GX) TO WKS-DTL-LOSS
097500          STRING '  AGE GROUP ' DELIMITED BY SIZE
097600              WKS-AGL-ENTRY (WKS-GRP) DELIMITED BY SIZE
097700              ' OUTLIER THRESHOLD : ' DELIMITED BY SIZE
097800              WKS-DTL-LOSS DELIMITED BY SIZE
097900              INTO FRD-PRINT-LINE
098000      ELSE
098100          STRING '  AGE GROUP ' DELIMITED BY SIZE
098200              WKS-AGL-ENTRY (WKS-GRP) DELIMITED BY SIZE
098300              ' OUTLIER THRESHOLD : UNDEFINED (N<2)'
098400              DELIMITED BY SIZE
098500              INTO FRD-PRINT-LINE
098600      END-IF.
098700      WRITE FRD-PRINT-LINE.
098800  6450-PRINT-ONE-AGE-THRESHOLD-EXIT.
098900      EXIT.
099000*---------------------------------------------------------------
099100*   6500 - TOP 30 FLAGGED CLAIMS, DESCENDING RISK SCORE,
099200*   WITH RULE LABELS SPELLED OUT (NOT JUST KEYS).
099300*---------------------------------------------------------------
099400  6500-PRINT-TOP-30-DETAIL.
099500      MOVE SPACES TO FRD-PRINT-LINE.
099600      MOVE 'TOP 30 FLAGGED CLAIMS' TO FRD-PRINT-LINE.
099700      WRITE FRD-PRINT-LINE.
099800      MOVE SPACES TO FRD-PRINT-LINE.
099900      STRING 'CUST ID  SEX AGE  CAR-YR   PREMIUM'
100000              DELIMITED BY SIZE
100100          '        LOSS  LOS-RATIO SC  TRIGGERED RULES'
100200              DELIMITED BY SIZE
100300          INTO FRD-PRINT-LINE.
100400      WRITE FRD-PRINT-LINE.
100500      MOVE 30 TO WKS-SUB2.
100600      IF WKS-FLAGGED-COUNT < 30
100700          MOVE WKS-FLAGGED-COUNT TO WKS-SUB2
100800      END-IF.
100900      PERFORM 6550-PRINT-ONE-DETAIL-LINE
101000          THRU 6550-PRINT-ONE-DETAIL-LINE-EXIT
101100          VARYING WKS-SUB FROM 1 BY 1
101200          UNTIL WKS-SUB > WKS-SUB2.
101300  6500-PRINT-TOP-30-DETAIL-EXIT.
101400      EXIT.
101500  6550-PRINT-ONE-DETAIL-LINE.
101600      SET WKS-FX TO WKS-SUB.
101700      SET WKS-CX TO WKS-FLAGGED-INDEX (WKS-FX).
101800      MOVE SPACES TO WKS-DETAIL-LINE.
101900      MOVE WKS-CLM-CUSTOMER-ID (WKS-CX) TO WKS-DTL-CUSTID.
102000      MOVE WKS-CLM-GENDER (WKS-CX)      TO WKS-DTL-GENDER.
102100      MOVE WKS-CLM-AGE (WKS-CX)         TO WKS-DTL-AGE.
102200      MOVE WKS-CLM-CAR-YEAR (WKS-CX)    TO WKS-DTL-CARYR.
102300      MOVE WKS-CLM-PREMIUM (WKS-CX)     TO WKS-DTL-PREMIUM.
102400      MOVE WKS-CLM-LOSS (WKS-CX)        TO WKS-DTL-LOSS.
102500      MOVE WKS-CLM-LOSS-RATIO (WKS-CX)  TO WKS-DTL-LOSSRATIO.
102600      MOVE WKS-CLM-RISK-SCORE (WKS-CX)  TO WKS-DTL-SCORE.
102700      PERFORM 6560-SPELL-OUT-RULE-LABELS
102800          THRU 6560-SPELL-OUT-RULE-LABELS-EXIT.
102900      MOVE WKS-DETAIL-LINE TO FRD-PRINT-LINE.
103000      WRITE FRD-PRINT-LINE.
103100  6550-PRINT-ONE-DETAIL-LINE-EXIT.
103200      EXIT.
103300*---------------------------------------------------------------
103400*   6560 - UNSTRING THE COMMA-JOINED FLAG KEYS AND LOOK EACH
103500*   ONE UP IN THE RULE TABLE TO SPELL OUT ITS LABEL.
103600*---------------------------------------------------------------
103700  6560-SPELL-OUT-RULE-LABELS.
103800      MOVE SPACES TO WKS-DTL-RULES.
103900      MOVE SPACES TO WKS-RULES-ACCUM.
104000      MOVE SPACES TO WKS-TOKEN-TABLE.
104100      IF WKS-CLM-FLAGS (WKS-CX) NOT = SPACES
104200          UNSTRING WKS-CLM-FLAGS (WKS-CX) DELIMITED BY ','
104300              INTO WKS-TOKEN (1) WKS-TOKEN (2) WKS-TOKEN (3)
104400                   WKS-TOKEN (4) WKS-TOKEN (5)
104500          END-UNSTRING
104600          PERFORM 6580-APPEND-TOKEN-LABEL
104700              THRU 6580-APPEND-TOKEN-LABEL-EXIT
104800              VARYING WKS-SUB2 FROM 1 BY 1
104900              UNTIL WKS-SUB2 > 5
105000          MOVE WKS-RULES-ACCUM TO WKS-DTL-RULES
105100      END-IF.
105200  6560-SPELL-OUT-RULE-LABELS-EXIT.
105300      EXIT.
105400*---------------------------------------------------------------
105500*   6580 - IF THIS TOKEN SLOT HOLDS A RULE KEY, LOOK IT UP
105600*   IN THE RULE TABLE AND APPEND ITS LABEL TO THE
105700*   ACCUMULATED LABEL LIST FOR THIS DETAIL LINE.
105800*---------------------------------------------------------------
105900  6580-APPEND-TOKEN-LABEL.
106000      IF WKS-TOKEN (WKS-SUB2) NOT = SPACES
106100          MOVE SPACES TO WKS-FOUND-LABEL
106200          PERFORM 6590-LOOKUP-ONE-RULE-KEY
106300              THRU 6590-LOOKUP-ONE-RULE-KEY-EXIT
106400              VARYING WKS-RUL FROM 1 BY 1
106500              UNTIL WKS-RUL > 5
106600          IF WKS-FOUND-LABEL NOT = SPACES
106700              MOVE SPACES TO WKS-RULES-TEMP
106800              STRING WKS-RULES-ACCUM DELIMITED BY SPACE
106900                      WKS-FOUND-LABEL DELIMITED BY SPACE
107000                      '; ' DELIMITED BY SIZE
107100                      INTO WKS-RULES-TEMP
107200              MOVE WKS-RULES-TEMP TO WKS-RULES-ACCUM
107300          END-IF
107400      END-IF.
107500  6580-APPEND-TOKEN-LABEL-EXIT.
107600      EXIT.
107700  6590-LOOKUP-ONE-RULE-KEY.
107800      SET WKS-RX TO WKS-RUL.
107900      IF WKS-TOKEN (WKS-SUB2) = WKS-RULE-KEY (WKS-RX)
108000          MOVE WKS-RULE-LABEL (WKS-RX) TO WKS-FOUND-LABEL
108100      END-IF.
108200  6590-LOOKUP-ONE-RULE-KEY-EXIT.
108300      EXIT.
108400*---------------------------------------------------------------
108500*   9000-TERMINATE - CLOSE FILES AND END THE RUN.
108600*---------------------------------------------------------------
108700  9000-TERMINATE.
108800      CLOSE POLYMST.
108900      CLOSE FLGCLM.
109000      CLOSE FRDSUM.
109100  9000-TERMINATE-EXIT.
109200      EXIT.
109300*---------------------------------------------------------------
109400*   9900-ABEND-FILE-ERROR - SHOP-STANDARD I/O ERROR HANDLER.
109500*   CALLS THE COMMON ABEND UTILITY WITH THE PROGRAM NAME, THE
109600*   FAILING FILE ID AND ACTION, AND THAT FILE'S OWN KEY AND
109700*   STATUS PAIR (MOVED INTO THE RELAY FIELDS BY THE CALLER
109800*   BEFORE THIS PARAGRAPH IS PERFORMED), THEN STOPS THE RUN.
109900*---------------------------------------------------------------
110000  9900-ABEND-FILE-ERROR.
110100      CALL 'DEBD1R00' USING WKS-PROGRAM
110200                            WKS-ARCHIVO
110300                            WKS-ACCION
110400                            WKS-LLAVE
110500                            WKS-FS-RELAY
110600                            WKS-FSE-RELAY.
110700      STOP RUN.
110800  9900-ABEND-FILE-ERROR-EXIT.
110900      EXIT.
