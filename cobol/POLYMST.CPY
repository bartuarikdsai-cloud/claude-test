000100*================================================================
000200*  COPYBOOK    : POLYMST
000300*  DESCRIPTION : POLICY MASTER RECORD - ONE PER POLICYHOLDER
000400*                USED BY DATAGEN (OUTPUT), FRAUDDET (INPUT) AND
000500*                PORTANAL (INPUT).  LINE SEQUENTIAL, FIXED WIDTH.
000600*  LENGTH      : 80
000700*================================================================
000800*  MAINTENANCE LOG
000900*  DATE      INIT  TICKET    DESCRIPTION
001000*  --------  ----  --------  -------------------------------------
001100*  08/14/84  RHM   HM-0041   ORIGINAL LAYOUT FOR RATING EXTRACT.
001200*  03/02/91  DCO   HM-0877   ADDED POL-LOSS-RATIO, WAS DERIVED AT
001300*                            REPORT TIME ONLY BEFORE THIS CHANGE.
001400*  11/19/98  TWK   HM-1450   Y2K - CAR-MODEL-YEAR WAS 2 DIGITS,
001500*                            WIDENED TO 4 DIGITS FOR CENTURY.
001600*================================================================
001700  01  POL-MASTER-RECORD.
001800      05  POL-CUSTOMER-ID          PIC 9(07).
001900      05  FILLER                   PIC X(01) VALUE SPACE.
002000      05  POL-GENDER               PIC X(01).
002100          88  POL-IS-MALE                    VALUE 'M'.
002200          88  POL-IS-FEMALE                  VALUE 'F'.
002300      05  FILLER                   PIC X(01) VALUE SPACE.
002400      05  POL-AGE                  PIC 9(03).
002500      05  FILLER                   PIC X(01) VALUE SPACE.
002600      05  POL-CAR-MODEL-YEAR       PIC 9(04).
002700      05  FILLER                   PIC X(01) VALUE SPACE.
002800      05  POL-ANNUAL-PREMIUM       PIC S9(07)V99.
002900      05  FILLER                   PIC X(01) VALUE SPACE.
003000      05  POL-TOTAL-LOSS           PIC S9(07)V99.
003100          88  POL-NO-LOSS                    VALUE ZERO.
003200      05  FILLER                   PIC X(01) VALUE SPACE.
003300      05  POL-LOSS-RATIO           PIC S9(05)V9999.
003400      05  FILLER                   PIC X(32) VALUE SPACES.
