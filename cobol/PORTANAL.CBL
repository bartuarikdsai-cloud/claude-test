000100****************************************************************
000200* PROGRAM      : PORTANAL
000300* PROGRAMMER   : D C ORTEGA (DCO)
000400* APPLICATION  : ACTUARIAL / CLAIMS - PORTFOLIO ANALYSIS
000500* TYPE         : BATCH
000600* DESCRIPTION  : SINGLE-PASS ACCUMULATION OF THE POLICY
000700*              : MASTER INTO OVERALL, AGE-GROUP, CAR-ERA AND
000800*              : GENDER SEGMENT STATISTICS, THE AGE/ERA LOSS
000900*              : RATIO HEATMAP, SEGMENT RANKINGS AND THE TOP
001000*              : TEN CLAIMS, PRINTED AS THE ACTUARIAL REPORT.
001100* FILES        : POLYMST=I, PRTRPT=O
001200* ACTION (S)   : R=REPORT
001300* INSTALLED    : 09/02/85
001400* CHANGE REQ   : HM-0077
001500* NAME         : PORTFOLIO ACTUARIAL ANALYSIS
001600****************************************************************
001700  IDENTIFICATION DIVISION.
001800  PROGRAM-ID.     PORTANAL.
001900  AUTHOR.         D C ORTEGA.
002000  INSTALLATION.   HURON MUTUAL INS. - HOME OFFICE DP CENTER.
002100  DATE-WRITTEN.   09/02/85.
002200  DATE-COMPILED.
002300  SECURITY.       COMPANY CONFIDENTIAL - UNDERWRITING DATA.
002400****************************************************************
002500* MAINTENANCE LOG
002600* DATE      INIT  TICKET    DESCRIPTION
002700* --------  ----  --------  ------------------------------
002800* 09/02/85  DCO   HM-0077   ORIGINAL PROGRAM - OVERALL KPI
002900*                           BLOCK AND AGE-GROUP TABLE ONLY.
003000* 04/19/87  RHM   HM-0199   ADDED CAR-ERA TABLE AND GENDER
003100*                           COMPARISON TABLE WITH M-F DIFFS.
003200* 10/06/89  DCO   HM-0441   ADDED THE AGE-GROUP BY CAR-ERA
003300*                           LOSS RATIO HEATMAP AND RANKINGS.
003400* 03/14/92  TWK   HM-0701   ADDED GENDER BY AGE-GROUP CROSS
003500*                           TAB AND THE TOP-10 CLAIMS TABLE.
003600* 11/22/98  TWK   HM-1451   Y2K - CAR-MODEL-YEAR AND ALL ERA
003700*                           BOUNDARY TESTS WIDENED TO 4 DIGIT
003800*                           YEAR; NO 2-DIGIT YEAR LOGIC LEFT.
003900* 06/08/02  MPG   HM-1650   ADDED PROJECTED-IMPACT LINES (LR
004000*                           TARGET X.92, PREMIUM UPLIFT X1.05).
004100* 02/17/07  MPG   HM-1860   KEY-FINDINGS NARRATIVE LINES ADDED
004200*                           AHEAD OF THE TOP-10 CLAIMS TABLE.
004300****************************************************************
004400  ENVIRONMENT DIVISION.
004500  CONFIGURATION SECTION.
004600  SOURCE-COMPUTER. IBM-3090.
004700  OBJECT-COMPUTER. IBM-3090.
004800  SPECIAL-NAMES.
004900      C01 IS TOP-OF-FORM.
005000  INPUT-OUTPUT SECTION.
005100  FILE-CONTROL.
005200      SELECT POLYMST ASSIGN TO POLYMST
005300             ORGANIZATION IS LINE SEQUENTIAL
005400             FILE STATUS  IS FS-POLYMST
005500                             FSE-POLYMST.
005600*
005700      SELECT PRTRPT  ASSIGN TO PRTRPT
005800             ORGANIZATION IS LINE SEQUENTIAL
005900             FILE STATUS  IS FS-PRTRPT
006000                             FSE-PRTRPT.
006100  DATA DIVISION.
006200  FILE SECTION.
006300*---------------------------------------------------------------
006400*   POLICY MASTER - INPUT.  SEE POLYMST COPYBOOK.
006500*---------------------------------------------------------------
006600  FD  POLYMST.
006700      COPY POLYMST.
006800*---------------------------------------------------------------
006900*   PORTFOLIO ACTUARIAL REPORT - PRINT FILE.
007000*---------------------------------------------------------------
007100  FD  PRTRPT
007200      RECORD CONTAINS 132 CHARACTERS.
007300  01  PRT-PRINT-LINE.
007400      05  PRT-PRINT-DATA             PIC X(120).
007500      05  FILLER                     PIC X(012) VALUE SPACES.
007600  WORKING-STORAGE SECTION.
007700*---------------------------------------------------------------
007800*           FILE STATUS AND SHOP I/O ERROR RESOURCES
007900*---------------------------------------------------------------
008000  01  WKS-FS-STATUS.
008100      05  FS-POLYMST             PIC 9(02) VALUE ZEROES.
008200      05  FSE-POLYMST.
008300          10  FSE-RETURN         PIC S9(4) COMP VALUE 0.
008400          10  FSE-FUNCTION       PIC S9(4) COMP VALUE 0.
008500          10  FSE-FEEDBACK       PIC S9(4) COMP VALUE 0.
008600      05  FS-PRTRPT              PIC 9(02) VALUE ZEROES.
008700      05  FSE-PRTRPT.
008800          10  FSE-RETURN         PIC S9(4) COMP VALUE 0.
008900          10  FSE-FUNCTION       PIC S9(4) COMP VALUE 0.
009000          10  FSE-FEEDBACK       PIC S9(4) COMP VALUE 0.
009100      05  WKS-PROGRAM            PIC X(08) VALUE 'PORTANAL'.
009200      05  WKS-ARCHIVO            PIC X(08) VALUE SPACES.
009300      05  WKS-ACCION             PIC X(10) VALUE SPACES.
009400      05  WKS-LLAVE              PIC X(32) VALUE SPACES.
009500      05  WKS-FS-RELAY           PIC 9(02) VALUE ZEROES.
009600      05  WKS-FSE-RELAY.
009700          10  FSE-RETURN         PIC S9(4) COMP VALUE 0.
009800          10  FSE-FUNCTION       PIC S9(4) COMP VALUE 0.
009900          10  FSE-FEEDBACK       PIC S9(4) COMP VALUE 0.
010000      05  FILLER                 PIC X(04) VALUE SPACES.
010100*---------------------------------------------------------------
010200*           SWITCHES
010300*---------------------------------------------------------------
010400  01  WKS-FLAGS.
010500      05  WKS-FIN-POLYMST        PIC X(01) VALUE 'N'.
010600          88  FIN-POLYMST                  VALUE 'Y'.
010700      05  FILLER                 PIC X(10) VALUE SPACES.
010800*---------------------------------------------------------------
010900*           WORK SUBSCRIPTS AND MISCELLANEOUS COUNTERS
011000*---------------------------------------------------------------
011100  01  WKS-CONTADORES.
011200      05  WKS-AGE-IDX            PIC 9(01) COMP VALUE ZERO.
011300      05  WKS-ERA-IDX            PIC 9(01) COMP VALUE ZERO.
011400      05  WKS-SEX-IDX            PIC 9(01) COMP VALUE ZERO.
011500      05  WKS-SUB                PIC 9(02) COMP VALUE ZERO.
011600      05  WKS-SUB2               PIC 9(02) COMP VALUE ZERO.
011700      05  WKS-LINE-COUNT         PIC 9(03) COMP VALUE ZERO.
011800      05  WKS-BEST-AGE-IDX       PIC 9(01) COMP VALUE ZERO.
011900      05  WKS-BEST-ERA-IDX       PIC 9(01) COMP VALUE ZERO.
012000      05  WKS-HI-AGE-IDX         PIC 9(01) COMP VALUE ZERO.
012100      05  WKS-LO-AGE-IDX         PIC 9(01) COMP VALUE 1.
012200      05  WKS-HI-ERA-IDX         PIC 9(01) COMP VALUE ZERO.
012300      05  WKS-LO-ERA-IDX         PIC 9(01) COMP VALUE 1.
012400      05  WKS-TOP-COUNT          PIC 9(02) COMP VALUE ZERO.
012500      05  FILLER                 PIC X(05) VALUE SPACES.
012600*---------------------------------------------------------------
012700*   COMMON SEGMENT-STATISTICS LAYOUT - ONE GROUP SHAPE USED
012800*   FOR THE OVERALL KPI TOTALS AND EVERY SEGMENT ROW BELOW.
012900*   (SEE 8000-COMPUTE-SEGMENT-METRICS.)
013000*---------------------------------------------------------------
013100  01  WKS-KPI-TOTALS.
013200      05  WKS-KPI-LABEL          PIC X(12) VALUE 'PORTFOLIO'.
013300      05  WKS-KPI-POLICY-COUNT   PIC 9(07) COMP VALUE ZERO.
013400      05  WKS-KPI-TOTAL-PREMIUM  PIC S9(11)V99 VALUE ZERO.
013500      05  WKS-KPI-TOTAL-LOSS     PIC S9(11)V99 VALUE ZERO.
013600      05  WKS-KPI-CLAIM-COUNT    PIC 9(07) COMP VALUE ZERO.
013700      05  WKS-KPI-AVG-PREMIUM    PIC 9(07)V99 VALUE ZERO.
013800      05  WKS-KPI-LOSS-RATIO-PCT PIC 9(03)V9 VALUE ZERO.
013900      05  WKS-KPI-CLAIMS-FRQ-PCT PIC 9(03)V9 VALUE ZERO.
014000      05  WKS-KPI-AVG-LOSS-CLM   PIC 9(07)V99 VALUE ZERO.
014100      05  FILLER                 PIC X(06) VALUE SPACES.
014200*---------------------------------------------------------------
014300*   AGE-GROUP SEGMENT TABLE (6 GROUPS, SAME SHAPE AS KPI).
014400*---------------------------------------------------------------
014500  01  WKS-AGE-GROUP-LABEL-VALUES.
014600      05  FILLER                 PIC X(12) VALUE '18-24       '.
014700      05  FILLER                 PIC X(12) VALUE '25-34       '.
014800      05  FILLER                 PIC X(12) VALUE '35-44       '.
014900      05  FILLER                 PIC X(12) VALUE '45-54       '.
015000      05  FILLER                 PIC X(12) VALUE '55-64       '.
015100      05  FILLER                 PIC X(12) VALUE '65+         '.
015200  01  WKS-AGE-GROUP-LABELS REDEFINES
015300          WKS-AGE-GROUP-LABEL-VALUES.
015400      05  WKS-AGL-ENTRY          PIC X(12) OCCURS 6 TIMES.
015500  01  WKS-AGE-GROUP-TABLE.
015600      05  WKS-AGE-GROUP-ROW OCCURS 6 TIMES INDEXED BY WKS-AX.
015700          10  WKS-AG-POLICY-COUNT     PIC 9(07) COMP VALUE 0.
015800          10  WKS-AG-TOTAL-PREMIUM    PIC S9(11)V99 VALUE 0.
015900          10  WKS-AG-TOTAL-LOSS       PIC S9(11)V99 VALUE 0.
016000          10  WKS-AG-CLAIM-COUNT      PIC 9(07) COMP VALUE 0.
016100          10  WKS-AG-AVG-PREMIUM      PIC 9(07)V99 VALUE 0.
016200          10  WKS-AG-LOSS-RATIO-PCT   PIC 9(03)V9 VALUE 0.
016300          10  WKS-AG-CLAIMS-FRQ-PCT   PIC 9(03)V9 VALUE 0.
016400          10  WKS-AG-AVG-LOSS-CLM     PIC 9(07)V99 VALUE 0.
016500          10  FILLER                  PIC X(04) VALUE SPACES.
016600*---------------------------------------------------------------
016700*   CAR-ERA SEGMENT TABLE (5 ERAS, SAME SHAPE).
016800*---------------------------------------------------------------
016900  01  WKS-CAR-ERA-LABEL-VALUES.
017000      05  FILLER                 PIC X(12) VALUE '2000-04     '.
017100      05  FILLER                 PIC X(12) VALUE '2005-09     '.
017200      05  FILLER                 PIC X(12) VALUE '2010-14     '.
017300      05  FILLER                 PIC X(12) VALUE '2015-19     '.
017400      05  FILLER                 PIC X(12) VALUE '2020-25     '.
017500  01  WKS-CAR-ERA-LABELS REDEFINES
017600          WKS-CAR-ERA-LABEL-VALUES.
017700      05  WKS-ERL-ENTRY          PIC X(12) OCCURS 5 TIMES.
017800  01  WKS-CAR-ERA-TABLE.
017900      05  WKS-ERA-ROW OCCURS 5 TIMES INDEXED BY WKS-EX.
018000          10  WKS-ER-POLICY-COUNT     PIC 9(07) COMP VALUE 0.
018100          10  WKS-ER-TOTAL-PREMIUM    PIC S9(11)V99 VALUE 0.
018200          10  WKS-ER-TOTAL-LOSS       PIC S9(11)V99 VALUE 0.
018300          10  WKS-ER-CLAIM-COUNT      PIC 9(07) COMP VALUE 0.
018400          10  WKS-ER-AVG-PREMIUM      PIC 9(07)V99 VALUE 0.
018500          10  WKS-ER-LOSS-RATIO-PCT   PIC 9(03)V9 VALUE 0.
018600          10  WKS-ER-CLAIMS-FRQ-PCT   PIC 9(03)V9 VALUE 0.
018700          10  WKS-ER-AVG-LOSS-CLM     PIC 9(07)V99 VALUE 0.
018800          10  FILLER                  PIC X(04) VALUE SPACES.
018900*---------------------------------------------------------------
019000*   GENDER SEGMENT TABLE (M, F, SAME SHAPE).
019100*---------------------------------------------------------------
019200  01  WKS-GENDER-LABEL-VALUES.
019300      05  FILLER                 PIC X(01) VALUE 'M'.
019400      05  FILLER                 PIC X(01) VALUE 'F'.
019500  01  WKS-GENDER-LABELS REDEFINES
019600          WKS-GENDER-LABEL-VALUES.
019700      05  WKS-SXL-ENTRY          PIC X(01) OCCURS 2 TIMES.
019800  01  WKS-GENDER-TABLE.
019900      05  WKS-SEX-ROW OCCURS 2 TIMES INDEXED BY WKS-SX.
020000          10  WKS-SX-POLICY-COUNT     PIC 9(07) COMP VALUE 0.
020100          10  WKS-SX-TOTAL-PREMIUM    PIC S9(11)V99 VALUE 0.
020200          10  WKS-SX-TOTAL-LOSS       PIC S9(11)V99 VALUE 0.
020300          10  WKS-SX-CLAIM-COUNT      PIC 9(07) COMP VALUE 0.
020400          10  WKS-SX-AVG-PREMIUM      PIC 9(07)V99 VALUE 0.
020500          10  WKS-SX-LOSS-RATIO-PCT   PIC 9(03)V9 VALUE 0.
020600          10  WKS-SX-CLAIMS-FRQ-PCT   PIC 9(03)V9 VALUE 0.
020700          10  WKS-SX-AVG-LOSS-CLM     PIC 9(07)V99 VALUE 0.
020800          10  FILLER                  PIC X(04) VALUE SPACES.
020900  01  WKS-GENDER-DIFF.
021000      05  WKS-GD-POLICY-COUNT    PIC S9(07) COMP VALUE 0.
021100      05  WKS-GD-LOSS-RATIO-PP   PIC S9(03)V9 VALUE 0.
021200      05  WKS-GD-CLAIMS-FRQ-PP   PIC S9(03)V9 VALUE 0.
021300      05  WKS-GD-AVG-PREMIUM     PIC S9(07)V99 VALUE 0.
021400      05  FILLER                 PIC X(06) VALUE SPACES.
021500*---------------------------------------------------------------
021600*   AGE-GROUP BY CAR-ERA HEATMAP (6 X 5 CELLS).
021700*---------------------------------------------------------------
021800  01  WKS-HEATMAP-TABLE.
021900      05  WKS-HM-AGE-ROW OCCURS 6 TIMES INDEXED BY WKS-HX.
022000          10  WKS-HM-ERA-CELL OCCURS 5 TIMES
022100                  INDEXED BY WKS-HY.
022200              15  WKS-HM-COUNT          PIC 9(07) COMP VALUE 0.
022300              15  WKS-HM-TOTAL-PREMIUM  PIC S9(11)V99 VALUE 0.
022400              15  WKS-HM-TOTAL-LOSS     PIC S9(11)V99 VALUE 0.
022500              15  WKS-HM-LOSS-RATIO-PCT PIC 9(03) VALUE 0.
022600              15  FILLER                PIC X(02) VALUE SPACES.
022700*---------------------------------------------------------------
022800*   GENDER BY AGE-GROUP CROSS TAB (2 X 6 CELLS).
022900*---------------------------------------------------------------
023000  01  WKS-GA-TABLE.
023100      05  WKS-GA-SEX-ROW OCCURS 2 TIMES INDEXED BY WKS-GAX.
023200          10  WKS-GA-AGE-CELL OCCURS 6 TIMES
023300                  INDEXED BY WKS-GAY.
023400              15  WKS-GA-COUNT          PIC 9(07) COMP VALUE 0.
023500              15  WKS-GA-TOTAL-PREMIUM  PIC S9(11)V99 VALUE 0.
023600              15  WKS-GA-TOTAL-LOSS     PIC S9(11)V99 VALUE 0.
023700              15  WKS-GA-CLAIM-COUNT    PIC 9(07) COMP VALUE 0.
023800              15  FILLER                PIC X(02) VALUE SPACES.
023900*---------------------------------------------------------------
024000*   TOP-10 LARGEST CLAIMS, MAINTAINED BY RUNNING INSERTION
024100*   AS THE MASTER IS READ (NO SEPARATE SORT PASS NEEDED).
024200*---------------------------------------------------------------
024300  01  WKS-TOP-CLAIMS-TABLE.
024400      05  WKS-TOP-ROW OCCURS 10 TIMES INDEXED BY WKS-TX.
024500          10  WKS-TOP-CUSTOMER-ID    PIC 9(07) VALUE 0.
024600          10  WKS-TOP-GENDER         PIC X(01) VALUE SPACE.
024700          10  WKS-TOP-AGE            PIC 9(03) VALUE 0.
024800          10  WKS-TOP-CAR-YEAR       PIC 9(04) VALUE 0.
024900          10  WKS-TOP-PREMIUM        PIC S9(07)V99 VALUE 0.
025000          10  WKS-TOP-LOSS           PIC S9(07)V99 VALUE 0.
025100          10  WKS-TOP-LOSS-PREM-PCT  PIC 9(04)V9 VALUE 0.
025200          10  FILLER                 PIC X(03) VALUE SPACES.
025300  01  WKS-TOP-NEW-ROW.
025400      05  WKS-TNR-CUSTOMER-ID        PIC 9(07) VALUE 0.
025500      05  WKS-TNR-GENDER             PIC X(01) VALUE SPACE.
025600      05  WKS-TNR-AGE                PIC 9(03) VALUE 0.
025700      05  WKS-TNR-CAR-YEAR           PIC 9(04) VALUE 0.
025800      05  WKS-TNR-PREMIUM            PIC S9(07)V99 VALUE 0.
025900      05  WKS-TNR-LOSS               PIC S9(07)V99 VALUE 0.
026000      05  WKS-TNR-LOSS-PREM-PCT      PIC 9(04)V9 VALUE 0.
026100      05  FILLER                     PIC X(03) VALUE SPACES.
026200*---------------------------------------------------------------
026300*   PROJECTED-IMPACT AND COMPUTE WORK FIELDS
026400*---------------------------------------------------------------
026500  01  WKS-IMPACT.
026600      05  WKS-TARGET-LOSS-RATIO  PIC 9(03)V9 VALUE 0.
026700      05  WKS-PROJECTED-PREMIUM  PIC S9(11)V99 VALUE 0.
026800      05  FILLER                 PIC X(06) VALUE SPACES.
026900  01  WKS-COMPUTE-WORK.
027000      05  WKS-CW-LOSS-RATIO      PIC S9(05)V9999 VALUE 0.
027100      05  WKS-CW-CLAIMS-FREQ     PIC S9(05)V9999 VALUE 0.
027200      05  WKS-BEST-LOSS-RATIO    PIC 9(03) COMP VALUE ZERO.
027300      05  WKS-BEST-FOUND         PIC X(01) VALUE 'N'.
027400          88  BEST-CELL-FOUND              VALUE 'Y'.
027500      05  FILLER                 PIC X(04) VALUE SPACES.
027600*---------------------------------------------------------------
027700*   8000-COMPUTE-SEGMENT-METRICS LINKAGE - THE FOUR RAW
027800*   TOTALS ARE MOVED IN, THE FOUR RATIOS ARE MOVED OUT, FOR
027900*   THE KPI TOTALS AND EVERY SEGMENT ROW ALIKE.
028000*---------------------------------------------------------------
028100  01  WKS-METRIC-IO.
028200      05  WKS-MIO-POLICY-COUNT   PIC 9(07) COMP VALUE ZERO.
028300      05  WKS-MIO-TOTAL-PREMIUM  PIC S9(11)V99 VALUE ZERO.
028400      05  WKS-MIO-TOTAL-LOSS     PIC S9(11)V99 VALUE ZERO.
028500      05  WKS-MIO-CLAIM-COUNT    PIC 9(07) COMP VALUE ZERO.
028600      05  WKS-MIO-AVG-PREMIUM    PIC 9(07)V99 VALUE ZERO.
028700      05  WKS-MIO-LOSS-RATIO-PCT PIC 9(03)V9 VALUE ZERO.
028800      05  WKS-MIO-CLAIMS-FRQ-PCT PIC 9(03)V9 VALUE ZERO.
028900      05  WKS-MIO-AVG-LOSS-CLM   PIC 9(07)V99 VALUE ZERO.
029000      05  FILLER                 PIC X(06) VALUE SPACES.
029100*---------------------------------------------------------------
029200*   PRINT LINE LAYOUTS
029300*---------------------------------------------------------------
029400  01  WKS-KPI-LINE.
029500      05  WKS-KLN-TAG            PIC X(30) VALUE SPACES.
029600      05  WKS-KLN-VALUE          PIC X(20) VALUE SPACES.
029700      05  FILLER                 PIC X(70) VALUE SPACES.
029800  01  WKS-AGE-ROW-LINE.
029900      05  WKS-ARL-LABEL          PIC X(12) VALUE SPACES.
030000      05  FILLER                 PIC X(02) VALUE SPACES.
030100      05  WKS-ARL-COUNT          PIC ZZZ,ZZ9 VALUE ZERO.
030200      05  FILLER                 PIC X(02) VALUE SPACES.
030300      05  WKS-ARL-AVGPREM        PIC Z,ZZ9.99 VALUE ZERO.
030400      05  FILLER                 PIC X(02) VALUE SPACES.
030500      05  WKS-ARL-LOSSRATIO      PIC ZZ9.9 VALUE ZERO.
030600      05  FILLER                 PIC X(02) VALUE SPACES.
030700      05  WKS-ARL-CLAIMSFRQ      PIC ZZ9.9 VALUE ZERO.
030800      05  FILLER                 PIC X(02) VALUE SPACES.
030900      05  WKS-ARL-AVGLOSSCLM     PIC Z,ZZ9.99 VALUE ZERO.
031000      05  FILLER                 PIC X(40) VALUE SPACES.
031100  01  WKS-ERA-ROW-LINE.
031200      05  WKS-ERL-LABEL          PIC X(12) VALUE SPACES.
031300      05  FILLER                 PIC X(02) VALUE SPACES.
031400      05  WKS-ERL-LOSSRATIO      PIC ZZ9.9 VALUE ZERO.
031500      05  FILLER                 PIC X(02) VALUE SPACES.
031600      05  WKS-ERL-CLAIMSFRQ      PIC ZZ9.9 VALUE ZERO.
031700      05  FILLER                 PIC X(60) VALUE SPACES.
031800  01  WKS-GENDER-ROW-LINE.
031900      05  WKS-SXL-LABEL          PIC X(04) VALUE SPACES.
032000      05  FILLER                 PIC X(02) VALUE SPACES.
032100      05  WKS-SXL-COUNT          PIC ZZZ,ZZ9 VALUE ZERO.
032200      05  FILLER                 PIC X(02) VALUE SPACES.
032300      05  WKS-SXL-LOSSRATIO      PIC ZZ9.9 VALUE ZERO.
032400      05  FILLER                 PIC X(02) VALUE SPACES.
032500      05  WKS-SXL-CLAIMSFRQ      PIC ZZ9.9 VALUE ZERO.
032600      05  FILLER                 PIC X(02) VALUE SPACES.
032700      05  WKS-SXL-AVGPREM        PIC Z,ZZ9.99 VALUE ZERO.
032800      05  FILLER                 PIC X(40) VALUE SPACES.
032900  01  WKS-HEAT-ROW-LINE.
033000      05  WKS-HRL-LABEL          PIC X(12) VALUE SPACES.
033100      05  WKS-HRL-CELL OCCURS 5 TIMES.
033200          10  FILLER             PIC X(01) VALUE SPACE.
033300          10  WKS-HRL-LR         PIC ZZ9   VALUE ZERO.
033400          10  FILLER             PIC X(01) VALUE '/'.
033500          10  WKS-HRL-N          PIC ZZZZ9 VALUE ZERO.
033600  01  WKS-TOP-ROW-LINE.
033700      05  WKS-TRL-CUSTID         PIC ZZZZZZ9 VALUE ZERO.
033800      05  FILLER                 PIC X(03) VALUE SPACES.
033900      05  WKS-TRL-GENDER         PIC X(01) VALUE SPACE.
034000      05  FILLER                 PIC X(04) VALUE SPACES.
034100      05  WKS-TRL-AGE            PIC ZZ9   VALUE ZERO.
034200      05  FILLER                 PIC X(04) VALUE SPACES.
034300      05  WKS-TRL-CARYR          PIC 9(04) VALUE ZERO.
034400      05  FILLER                 PIC X(03) VALUE SPACES.
034500      05  WKS-TRL-PREMIUM        PIC $$$,$$9.99 VALUE ZERO.
034600      05  FILLER                 PIC X(02) VALUE SPACES.
034700      05  WKS-TRL-LOSS           PIC $$,$$$,$$9.99 VALUE ZERO.
034800      05  FILLER                 PIC X(02) VALUE SPACES.
034900      05  WKS-TRL-LOSSPCT        PIC ZZZ9.9 VALUE ZERO.
035000      05  FILLER                 PIC X(30) VALUE SPACES.
035100  PROCEDURE DIVISION.
035200*---------------------------------------------------------------
035300*   0000-MAINLINE - OVERALL CONTROL OF THE RUN.
035400*---------------------------------------------------------------
035500  0000-MAINLINE.
035600      PERFORM 1000-INITIALIZE
035700          THRU 1000-INITIALIZE-EXIT.
035800      PERFORM 2000-ACCUMULATE-PASS
035900          THRU 2000-ACCUMULATE-PASS-EXIT
036000          UNTIL FIN-POLYMST.
036100      PERFORM 3000-COMPUTE-RANKINGS
036200          THRU 3000-COMPUTE-RANKINGS-EXIT.
036300      PERFORM 4000-PRINT-ACTUARIAL-REPORT
036400          THRU 4000-PRINT-ACTUARIAL-REPORT-EXIT.
036500      PERFORM 9000-TERMINATE
036600          THRU 9000-TERMINATE-EXIT.
036700      STOP RUN.
036800*---------------------------------------------------------------
036900*   1000-INITIALIZE - OPEN FILES AND PRIME THE SEGMENT LABEL
037000*   COLUMNS, THEN READ THE FIRST MASTER RECORD.
037100*---------------------------------------------------------------
037200  1000-INITIALIZE.
037300      OPEN INPUT  POLYMST.
037400      IF FS-POLYMST NOT = '00'
037500          MOVE 'POLYMST'  TO WKS-ARCHIVO
037600          MOVE 'OPEN'     TO WKS-ACCION
037700          MOVE FS-POLYMST TO WKS-FS-RELAY
037800          MOVE FSE-POLYMST TO WKS-FSE-RELAY
037900          PERFORM 9900-ABEND-FILE-ERROR
038000              THRU 9900-ABEND-FILE-ERROR-EXIT
038100      END-IF.
038200      OPEN OUTPUT PRTRPT.
038300      IF FS-PRTRPT NOT = '00'
038400          MOVE 'PRTRPT'   TO WKS-ARCHIVO
038500          MOVE 'OPEN'     TO WKS-ACCION
038600          MOVE FS-PRTRPT  TO WKS-FS-RELAY
038700          MOVE FSE-PRTRPT TO WKS-FSE-RELAY
038800          PERFORM 9900-ABEND-FILE-ERROR
038900              THRU 9900-ABEND-FILE-ERROR-EXIT
039000      END-IF.
039100      PERFORM 2900-READ-POLICY-MASTER
039200          THRU 2900-READ-POLICY-MASTER-EXIT.
039300  1000-INITIALIZE-EXIT.
039400      EXIT.
039500*---------------------------------------------------------------
039600*   2000-ACCUMULATE-PASS - ROLL THE OVERALL KPI TOTALS FOR
039700*   THE RECORD ALREADY IN THE BUFFER, CLASSIFY IT INTO THE
039800*   AGE-GROUP / CAR-ERA / GENDER SEGMENT TABLES, POST THE
039900*   TWO CROSS TABS AND THE TOP-10 CLAIM TABLE, THEN READ THE
040000*   NEXT MASTER RECORD.
040100*---------------------------------------------------------------
040200  2000-ACCUMULATE-PASS.
040300      ADD 1                   TO WKS-KPI-POLICY-COUNT.
040400      ADD POL-ANNUAL-PREMIUM  TO WKS-KPI-TOTAL-PREMIUM.
040500      ADD POL-TOTAL-LOSS      TO WKS-KPI-TOTAL-LOSS.
040600      IF POL-TOTAL-LOSS > ZERO
040700          ADD 1 TO WKS-KPI-CLAIM-COUNT
040800      END-IF.
040900      PERFORM 2100-CLASSIFY-AGE-GROUP
041000          THRU 2100-CLASSIFY-AGE-GROUP-EXIT.
041100      PERFORM 2200-CLASSIFY-CAR-ERA
041200          THRU 2200-CLASSIFY-CAR-ERA-EXIT.
041300      PERFORM 2300-CLASSIFY-GENDER
041400          THRU 2300-CLASSIFY-GENDER-EXIT.
041500      PERFORM 2400-POST-HEATMAP-CELL
041600          THRU 2400-POST-HEATMAP-CELL-EXIT.
041700      PERFORM 2500-POST-GENDER-AGE-CELL
041800          THRU 2500-POST-GENDER-AGE-CELL-EXIT.
041900      PERFORM 3500-TRACK-TOP-CLAIMS
042000          THRU 3500-TRACK-TOP-CLAIMS-EXIT.
042100      PERFORM 2900-READ-POLICY-MASTER
042200          THRU 2900-READ-POLICY-MASTER-EXIT.
042300  2000-ACCUMULATE-PASS-EXIT.
042400      EXIT.
042500*---------------------------------------------------------------
042600*   2100-CLASSIFY-AGE-GROUP - SET WKS-AX AND ROLL THE AGE
042700*   GROUP ROW TOTALS.
042800*---------------------------------------------------------------
042900  2100-CLASSIFY-AGE-GROUP.
043000      EVALUATE TRUE
043100          WHEN POL-AGE < 25
043200              SET WKS-AX TO 1
043300          WHEN POL-AGE < 35
043400              SET WKS-AX TO 2
043500          WHEN POL-AGE < 45
043600              SET WKS-AX TO 3
043700          WHEN POL-AGE < 55
043800              SET WKS-AX TO 4
043900          WHEN POL-AGE < 65
044000              SET WKS-AX TO 5
044100          WHEN OTHER
044200              SET WKS-AX TO 6
044300      END-EVALUATE.
044400      ADD 1                   TO WKS-AG-POLICY-COUNT  (WKS-AX).
044500      ADD POL-ANNUAL-PREMIUM  TO WKS-AG-TOTAL-PREMIUM  (WKS-AX).
044600      ADD POL-TOTAL-LOSS      TO WKS-AG-TOTAL-LOSS     (WKS-AX).
044700      IF POL-TOTAL-LOSS > ZERO
044800          ADD 1 TO WKS-AG-CLAIM-COUNT (WKS-AX)
044900      END-IF.
045000  2100-CLASSIFY-AGE-GROUP-EXIT.
045100      EXIT.
045200*---------------------------------------------------------------
045300*   2200-CLASSIFY-CAR-ERA - SET WKS-EX AND ROLL THE CAR ERA
045400*   ROW TOTALS.
045500*---------------------------------------------------------------
045600  2200-CLASSIFY-CAR-ERA.
045700      EVALUATE TRUE
045800          WHEN POL-CAR-MODEL-YEAR < 2005
045900              SET WKS-EX TO 1
046000          WHEN POL-CAR-MODEL-YEAR < 2010
046100              SET WKS-EX TO 2
046200          WHEN POL-CAR-MODEL-YEAR < 2015
046300              SET WKS-EX TO 3
046400          WHEN POL-CAR-MODEL-YEAR < 2020
046500              SET WKS-EX TO 4
046600          WHEN OTHER
046700              SET WKS-EX TO 5
046800      END-EVALUATE.
046900      ADD 1                   TO WKS-ER-POLICY-COUNT  (WKS-EX).
047000      ADD POL-ANNUAL-PREMIUM  TO WKS-ER-TOTAL-PREMIUM  (WKS-EX).
047100      ADD POL-TOTAL-LOSS      TO WKS-ER-TOTAL-LOSS     (WKS-EX).
047200      IF POL-TOTAL-LOSS > ZERO
047300          ADD 1 TO WKS-ER-CLAIM-COUNT (WKS-EX)
047400      END-IF.
047500  2200-CLASSIFY-CAR-ERA-EXIT.
047600      EXIT.
047700*---------------------------------------------------------------
047800*   2300-CLASSIFY-GENDER - SET WKS-SX AND ROLL THE GENDER
047900*   ROW TOTALS.
048000*---------------------------------------------------------------
048100  2300-CLASSIFY-GENDER.
048200      IF POL-IS-MALE
048300          SET WKS-SX TO 1
048400      ELSE
048500          SET WKS-SX TO 2
048600      END-IF.
048700      ADD 1                   TO WKS-SX-POLICY-COUNT  (WKS-SX).
048800      ADD POL-ANNUAL-PREMIUM  TO WKS-SX-TOTAL-PREMIUM  (WKS-SX).
048900      ADD POL-TOTAL-LOSS      TO WKS-SX-TOTAL-LOSS     (WKS-SX).
049000      IF POL-TOTAL-LOSS > ZERO
049100          ADD 1 TO WKS-SX-CLAIM-COUNT (WKS-SX)
049200      END-IF.
049300  2300-CLASSIFY-GENDER-EXIT.
049400      EXIT.
049500*---------------------------------------------------------------
049600*   2400-POST-HEATMAP-CELL - AGE GROUP (WKS-AX) BY CAR ERA
049700*   (WKS-EX), SET BY THE TWO CLASSIFY PARAGRAPHS ABOVE.
049800*---------------------------------------------------------------
049900  2400-POST-HEATMAP-CELL.
050000      SET WKS-HX TO WKS-AX.
050100      SET WKS-HY TO WKS-EX.
050200      ADD 1                  TO WKS-HM-COUNT
050300          (WKS-HX WKS-HY).
050400      ADD POL-ANNUAL-PREMIUM TO WKS-HM-TOTAL-PREMIUM
050500          (WKS-HX WKS-HY).
050600      ADD POL-TOTAL-LOSS     TO WKS-HM-TOTAL-LOSS
050700          (WKS-HX WKS-HY).
050800  2400-POST-HEATMAP-CELL-EXIT.
050900      EXIT.
051000*---------------------------------------------------------------
051100*   2500-POST-GENDER-AGE-CELL - GENDER (WKS-SX) BY AGE
051200*   GROUP (WKS-AX).
051300*---------------------------------------------------------------
051400  2500-POST-GENDER-AGE-CELL.
051500      SET WKS-GAX TO WKS-SX.
051600      SET WKS-GAY TO WKS-AX.
051700      ADD 1                  TO WKS-GA-COUNT
051800          (WKS-GAX WKS-GAY).
051900      ADD POL-ANNUAL-PREMIUM TO WKS-GA-TOTAL-PREMIUM
052000          (WKS-GAX WKS-GAY).
052100      ADD POL-TOTAL-LOSS     TO WKS-GA-TOTAL-LOSS
052200          (WKS-GAX WKS-GAY).
052300      IF POL-TOTAL-LOSS > ZERO
052400          ADD 1 TO WKS-GA-CLAIM-COUNT (WKS-GAX WKS-GAY)
052500      END-IF.
052600  2500-POST-GENDER-AGE-CELL-EXIT.
052700      EXIT.
052800*---------------------------------------------------------------
052900*   2900-READ-POLICY-MASTER - GET NEXT MASTER RECORD.
053000*---------------------------------------------------------------
053100  2900-READ-POLICY-MASTER.
053200      READ POLYMST
053300          AT END
053400              MOVE 'Y' TO WKS-FIN-POLYMST
053500      END-READ.
053600  2900-READ-POLICY-MASTER-EXIT.
053700      EXIT.
053800*---------------------------------------------------------------
053900*   3000-COMPUTE-RANKINGS - ONCE THE MASTER HAS BEEN FULLY
054000*   READ, RUN EVERY SEGMENT THROUGH THE COMMON RATIO PARAGRAPH
054100*   VIA THE WKS-METRIC-IO LINKAGE AREA, COMPUTE THE HEATMAP
054200*   CELL LOSS RATIOS, THEN RANK THE SEGMENTS AND CELLS.
054300*---------------------------------------------------------------
054400  3000-COMPUTE-RANKINGS.
054500      MOVE WKS-KPI-POLICY-COUNT  TO WKS-MIO-POLICY-COUNT.
054600      MOVE WKS-KPI-TOTAL-PREMIUM TO WKS-MIO-TOTAL-PREMIUM.
054700      MOVE WKS-KPI-TOTAL-LOSS    TO WKS-MIO-TOTAL-LOSS.
054800      MOVE WKS-KPI-CLAIM-COUNT   TO WKS-MIO-CLAIM-COUNT.
054900      PERFORM 8000-COMPUTE-SEGMENT-METRICS
055000          THRU 8000-COMPUTE-SEGMENT-METRICS-EXIT.
055100      MOVE WKS-MIO-AVG-PREMIUM    TO WKS-KPI-AVG-PREMIUM.
055200      MOVE WKS-MIO-LOSS-RATIO-PCT TO WKS-KPI-LOSS-RATIO-PCT.
055300      MOVE WKS-MIO-CLAIMS-FRQ-PCT TO WKS-KPI-CLAIMS-FRQ-PCT.
055400      MOVE WKS-MIO-AVG-LOSS-CLM   TO WKS-KPI-AVG-LOSS-CLM.
055500      PERFORM 3050-METRICS-ONE-AGE-GROUP
055600          THRU 3050-METRICS-ONE-AGE-GROUP-EXIT
055700          VARYING WKS-AX FROM 1 BY 1 UNTIL WKS-AX > 6.
055800      PERFORM 3060-METRICS-ONE-CAR-ERA
055900          THRU 3060-METRICS-ONE-CAR-ERA-EXIT
056000          VARYING WKS-EX FROM 1 BY 1 UNTIL WKS-EX > 5.
056100      PERFORM 3070-METRICS-ONE-GENDER
056200          THRU 3070-METRICS-ONE-GENDER-EXIT
056300          VARYING WKS-SX FROM 1 BY 1 UNTIL WKS-SX > 2.
056400      PERFORM 3080-HEATMAP-ONE-CELL-LR
056500          THRU 3080-HEATMAP-ONE-CELL-LR-EXIT
056600          VARYING WKS-HX FROM 1 BY 1 UNTIL WKS-HX > 6
056700          AFTER WKS-HY FROM 1 BY 1 UNTIL WKS-HY > 5.
056800      PERFORM 3100-RANK-AGE-GROUPS
056900          THRU 3100-RANK-AGE-GROUPS-EXIT.
057000      PERFORM 3200-RANK-CAR-ERAS
057100          THRU 3200-RANK-CAR-ERAS-EXIT.
057200      PERFORM 3300-RANK-HEATMAP-CELL
057300          THRU 3300-RANK-HEATMAP-CELL-EXIT.
057400      PERFORM 3400-COMPUTE-GENDER-DIFF
057500          THRU 3400-COMPUTE-GENDER-DIFF-EXIT.
057600      PERFORM 3600-COMPUTE-IMPACT
057700          THRU 3600-COMPUTE-IMPACT-EXIT.
057800  3000-COMPUTE-RANKINGS-EXIT.
057900      EXIT.
058000*---------------------------------------------------------------
058100*   3050-METRICS-ONE-AGE-GROUP - LOAD THE LINKAGE AREA FOR
058200*   AGE GROUP WKS-AX, RUN THE COMMON RATIO PARAGRAPH, STORE
058300*   THE RESULTS BACK INTO THE ROW.
058400*---------------------------------------------------------------
058500  3050-METRICS-ONE-AGE-GROUP.
058600      MOVE WKS-AG-POLICY-COUNT  (WKS-AX) TO WKS-MIO-POLICY-COUNT.
058700      MOVE WKS-AG-TOTAL-PREMIUM (WKS-AX) TO WKS-MIO-TOTAL-PREMIUM.
058800      MOVE WKS-AG-TOTAL-LOSS    (WKS-AX) TO WKS-MIO-TOTAL-LOSS.
058900      MOVE WKS-AG-CLAIM-COUNT   (WKS-AX) TO WKS-MIO-CLAIM-COUNT.
059000      PERFORM 8000-COMPUTE-SEGMENT-METRICS
059100          THRU 8000-COMPUTE-SEGMENT-METRICS-EXIT.
059200      MOVE WKS-MIO-AVG-PREMIUM TO WKS-AG-AVG-PREMIUM (WKS-AX).
059300      MOVE WKS-MIO-LOSS-RATIO-PCT
059400          TO WKS-AG-LOSS-RATIO-PCT (WKS-AX).
059500      MOVE WKS-MIO-CLAIMS-FRQ-PCT
059600          TO WKS-AG-CLAIMS-FRQ-PCT (WKS-AX).
059700      MOVE WKS-MIO-AVG-LOSS-CLM TO WKS-AG-AVG-LOSS-CLM (WKS-AX).
059800  3050-METRICS-ONE-AGE-GROUP-EXIT.
059900      EXIT.
060000*---------------------------------------------------------------
060100*   3060-METRICS-ONE-CAR-ERA - SAME PATTERN, CAR ERA WKS-EX.
060200*---------------------------------------------------------------
060300  3060-METRICS-ONE-CAR-ERA.
060400      MOVE WKS-ER-POLICY-COUNT  (WKS-EX) TO WKS-MIO-POLICY-COUNT.
060500      MOVE WKS-ER-TOTAL-PREMIUM (WKS-EX) TO WKS-MIO-TOTAL-PREMIUM.
060600      MOVE WKS-ER-TOTAL-LOSS    (WKS-EX) TO WKS-MIO-TOTAL-LOSS.
060700      MOVE WKS-ER-CLAIM-COUNT   (WKS-EX) TO WKS-MIO-CLAIM-COUNT.
060800      PERFORM 8000-COMPUTE-SEGMENT-METRICS
060900          THRU 8000-COMPUTE-SEGMENT-METRICS-EXIT.
061000      MOVE WKS-MIO-AVG-PREMIUM TO WKS-ER-AVG-PREMIUM (WKS-EX).
061100      MOVE WKS-MIO-LOSS-RATIO-PCT
061200          TO WKS-ER-LOSS-RATIO-PCT (WKS-EX).
061300      MOVE WKS-MIO-CLAIMS-FRQ-PCT
061400          TO WKS-ER-CLAIMS-FRQ-PCT (WKS-EX).
061500      MOVE WKS-MIO-AVG-LOSS-CLM TO WKS-ER-AVG-LOSS-CLM (WKS-EX).
061600  3060-METRICS-ONE-CAR-ERA-EXIT.
061700      EXIT.
061800*---------------------------------------------------------------
061900*   3070-METRICS-ONE-GENDER - SAME PATTERN, GENDER ROW WKS-SX.
062000*---------------------------------------------------------------
062100  3070-METRICS-ONE-GENDER.
062200      MOVE WKS-SX-POLICY-COUNT  (WKS-SX) TO WKS-MIO-POLICY-COUNT.
062300      MOVE WKS-SX-TOTAL-PREMIUM (WKS-SX) TO WKS-MIO-TOTAL-PREMIUM.
062400      MOVE WKS-SX-TOTAL-LOSS    (WKS-SX) TO WKS-MIO-TOTAL-LOSS.
062500      MOVE WKS-SX-CLAIM-COUNT   (WKS-SX) TO WKS-MIO-CLAIM-COUNT.
062600      PERFORM 8000-COMPUTE-SEGMENT-METRICS
062700          THRU 8000-COMPUTE-SEGMENT-METRICS-EXIT.
062800      MOVE WKS-MIO-AVG-PREMIUM TO WKS-SX-AVG-PREMIUM (WKS-SX).
062900      MOVE WKS-MIO-LOSS-RATIO-PCT
063000          TO WKS-SX-LOSS-RATIO-PCT (WKS-SX).
063100      MOVE WKS-MIO-CLAIMS-FRQ-PCT
063200          TO WKS-SX-CLAIMS-FRQ-PCT (WKS-SX).
063300      MOVE WKS-MIO-AVG-LOSS-CLM TO WKS-SX-AVG-LOSS-CLM (WKS-SX).
063400  3070-METRICS-ONE-GENDER-EXIT.
063500      EXIT.
063600*---------------------------------------------------------------
063700*   3080-HEATMAP-ONE-CELL-LR - LOSS RATIO PCT FOR HEATMAP
063800*   CELL (WKS-HX, WKS-HY), ZERO IF THE CELL HAS NO PREMIUM.
063900*---------------------------------------------------------------
064000  3080-HEATMAP-ONE-CELL-LR.
064100      IF WKS-HM-TOTAL-PREMIUM (WKS-HX WKS-HY) = ZERO
064200          MOVE ZERO TO WKS-HM-LOSS-RATIO-PCT (WKS-HX WKS-HY)
064300      ELSE
064400          COMPUTE WKS-HM-LOSS-RATIO-PCT (WKS-HX WKS-HY) ROUNDED =
064500              WKS-HM-TOTAL-LOSS (WKS-HX WKS-HY) /
064600              WKS-HM-TOTAL-PREMIUM (WKS-HX WKS-HY) * 100
064700      END-IF.
064800  3080-HEATMAP-ONE-CELL-LR-EXIT.
064900      EXIT.
065000*---------------------------------------------------------------
065100*   3100-RANK-AGE-GROUPS - HIGHEST AND LOWEST LOSS RATIO
065200*   AGE GROUP, SCANNED IN TABLE ORDER.
065300*---------------------------------------------------------------
065400  3100-RANK-AGE-GROUPS.
065500      MOVE 1 TO WKS-HI-AGE-IDX.
065600      MOVE 1 TO WKS-LO-AGE-IDX.
065700      PERFORM 3110-CHECK-AGE-GROUP-RANK
065800          THRU 3110-CHECK-AGE-GROUP-RANK-EXIT
065900          VARYING WKS-AX FROM 1 BY 1 UNTIL WKS-AX > 6.
066000  3100-RANK-AGE-GROUPS-EXIT.
066100      EXIT.
066200  3110-CHECK-AGE-GROUP-RANK.
066300      IF WKS-AG-LOSS-RATIO-PCT (WKS-AX) >
066400              WKS-AG-LOSS-RATIO-PCT (WKS-HI-AGE-IDX)
066500          SET WKS-HI-AGE-IDX TO WKS-AX
066600      END-IF.
066700      IF WKS-AG-LOSS-RATIO-PCT (WKS-AX) <
066800              WKS-AG-LOSS-RATIO-PCT (WKS-LO-AGE-IDX)
066900          SET WKS-LO-AGE-IDX TO WKS-AX
067000      END-IF.
067100  3110-CHECK-AGE-GROUP-RANK-EXIT.
067200      EXIT.
067300*---------------------------------------------------------------
067400*   3200-RANK-CAR-ERAS - HIGHEST AND LOWEST LOSS RATIO ERA.
067500*---------------------------------------------------------------
067600  3200-RANK-CAR-ERAS.
067700      MOVE 1 TO WKS-HI-ERA-IDX.
067800      MOVE 1 TO WKS-LO-ERA-IDX.
067900      PERFORM 3210-CHECK-CAR-ERA-RANK
068000          THRU 3210-CHECK-CAR-ERA-RANK-EXIT
068100          VARYING WKS-EX FROM 1 BY 1 UNTIL WKS-EX > 5.
068200  3200-RANK-CAR-ERAS-EXIT.
068300      EXIT.
068400  3210-CHECK-CAR-ERA-RANK.
068500      IF WKS-ER-LOSS-RATIO-PCT (WKS-EX) >
068600              WKS-ER-LOSS-RATIO-PCT (WKS-HI-ERA-IDX)
068700          SET WKS-HI-ERA-IDX TO WKS-EX
068800      END-IF.
068900      IF WKS-ER-LOSS-RATIO-PCT (WKS-EX) <
069000              WKS-ER-LOSS-RATIO-PCT (WKS-LO-ERA-IDX)
069100          SET WKS-LO-ERA-IDX TO WKS-EX
069200      END-IF.
069300  3210-CHECK-CAR-ERA-RANK-EXIT.
069400      EXIT.
069500*---------------------------------------------------------------
069600*   3300-RANK-HEATMAP-CELL - HIGHEST LOSS RATIO CELL AMONG
069700*   CELLS WITH AT LEAST 20 POLICIES, AGE GROUPS OUTER, CAR
069800*   ERAS INNER, STRICTLY GREATER REPLACES THE RUNNING MAX.
069900*---------------------------------------------------------------
070000  3300-RANK-HEATMAP-CELL.
070100      MOVE ZERO  TO WKS-BEST-LOSS-RATIO.
070200      MOVE 'N'   TO WKS-BEST-FOUND.
070300      MOVE 1     TO WKS-BEST-AGE-IDX.
070400      MOVE 1     TO WKS-BEST-ERA-IDX.
070500      PERFORM 3310-CHECK-HEATMAP-CELL
070600          THRU 3310-CHECK-HEATMAP-CELL-EXIT
070700          VARYING WKS-HX FROM 1 BY 1 UNTIL WKS-HX > 6
070800          AFTER WKS-HY FROM 1 BY 1 UNTIL WKS-HY > 5.
070900  3300-RANK-HEATMAP-CELL-EXIT.
071000      EXIT.
071100  3310-CHECK-HEATMAP-CELL.
071200      IF WKS-HM-COUNT (WKS-HX WKS-HY) >= 20
071300          IF NOT BEST-CELL-FOUND
071400              OR WKS-HM-LOSS-RATIO-PCT (WKS-HX WKS-HY) >
071500                 WKS-BEST-LOSS-RATIO
071600              SET WKS-BEST-AGE-IDX TO WKS-HX
071700              SET WKS-BEST-ERA-IDX TO WKS-HY
071800              MOVE WKS-HM-LOSS-RATIO-PCT (WKS-HX WKS-HY)
071900                  TO WKS-BEST-LOSS-RATIO
072000              MOVE 'Y' TO WKS-BEST-FOUND
072100          END-IF
072200      END-IF.
072300  3310-CHECK-HEATMAP-CELL-EXIT.
072400      EXIT.
072500*---------------------------------------------------------------
072600*   3400-COMPUTE-GENDER-DIFF - MALE MINUS FEMALE (ROW 1 IS
072700*   ALWAYS M, ROW 2 IS ALWAYS F - SEE WKS-GENDER-LABEL-VALUES).
072800*---------------------------------------------------------------
072900  3400-COMPUTE-GENDER-DIFF.
073000      COMPUTE WKS-GD-POLICY-COUNT =
073100          WKS-SX-POLICY-COUNT (1) - WKS-SX-POLICY-COUNT (2).
073200      COMPUTE WKS-GD-LOSS-RATIO-PP =
073300          WKS-SX-LOSS-RATIO-PCT (1) - WKS-SX-LOSS-RATIO-PCT (2).
073400      COMPUTE WKS-GD-CLAIMS-FRQ-PP =
073500          WKS-SX-CLAIMS-FRQ-PCT (1) - WKS-SX-CLAIMS-FRQ-PCT (2).
073600      COMPUTE WKS-GD-AVG-PREMIUM =
073700          WKS-SX-AVG-PREMIUM (1) - WKS-SX-AVG-PREMIUM (2).
073800  3400-COMPUTE-GENDER-DIFF-EXIT.
073900      EXIT.
074000*---------------------------------------------------------------
074100*   3600-COMPUTE-IMPACT - TARGET LOSS RATIO (CURRENT X .92)
074200*   AND PROJECTED PREMIUM (CURRENT TOTAL PREMIUM X 1.05).
074300*---------------------------------------------------------------
074400  3600-COMPUTE-IMPACT.
074500      COMPUTE WKS-TARGET-LOSS-RATIO ROUNDED =
074600          WKS-KPI-LOSS-RATIO-PCT * 0.92.
074700      COMPUTE WKS-PROJECTED-PREMIUM ROUNDED =
074800          WKS-KPI-TOTAL-PREMIUM * 1.05.
074900  3600-COMPUTE-IMPACT-EXIT.
075000      EXIT.
075100*---------------------------------------------------------------
075200*   3500-TRACK-TOP-CLAIMS - MAINTAIN THE TEN LARGEST CLAIMS
075300*   AS A RUNNING INSERTION, NO SEPARATE SORT PASS NEEDED.
075400*---------------------------------------------------------------
075500  3500-TRACK-TOP-CLAIMS.
075600      IF WKS-TOP-COUNT < 10
075700          ADD 1 TO WKS-TOP-COUNT
075800          SET WKS-TX TO WKS-TOP-COUNT
075900          PERFORM 3520-STORE-NEW-ROW
076000              THRU 3520-STORE-NEW-ROW-EXIT
076100          PERFORM 3550-BUBBLE-NEW-ROW-UP
076200              THRU 3550-BUBBLE-NEW-ROW-UP-EXIT
076300      ELSE
076400          IF POL-TOTAL-LOSS > WKS-TOP-LOSS (10)
076500              SET WKS-TX TO 10
076600              PERFORM 3520-STORE-NEW-ROW
076700                  THRU 3520-STORE-NEW-ROW-EXIT
076800              PERFORM 3550-BUBBLE-NEW-ROW-UP
076900                  THRU 3550-BUBBLE-NEW-ROW-UP-EXIT
077000          END-IF
077100      END-IF.
077200  3500-TRACK-TOP-CLAIMS-EXIT.
077300      EXIT.
077400  3520-STORE-NEW-ROW.
077500      MOVE POL-CUSTOMER-ID    TO WKS-TOP-CUSTOMER-ID (WKS-TX).
077600      MOVE POL-GENDER         TO WKS-TOP-GENDER      (WKS-TX).
077700      MOVE POL-AGE            TO WKS-TOP-AGE         (WKS-TX).
077800      MOVE POL-CAR-MODEL-YEAR TO WKS-TOP-CAR-YEAR    (WKS-TX).
077900      MOVE POL-ANNUAL-PREMIUM TO WKS-TOP-PREMIUM     (WKS-TX).
078000      MOVE POL-TOTAL-LOSS     TO WKS-TOP-LOSS        (WKS-TX).
078100      IF POL-ANNUAL-PREMIUM = ZERO
078200          MOVE ZERO TO WKS-TOP-LOSS-PREM-PCT (WKS-TX)
078300      ELSE
078400          COMPUTE WKS-TOP-LOSS-PREM-PCT (WKS-TX) ROUNDED =
078500              POL-TOTAL-LOSS / POL-ANNUAL-PREMIUM * 100
078600      END-IF.
078700  3520-STORE-NEW-ROW-EXIT.
078800      EXIT.
078900*---------------------------------------------------------------
079000*   3550/3560 - BUBBLE THE NEW ROW UP TO ITS SORTED POSITION
079100*   BY DESCENDING TOTAL LOSS.
079200*---------------------------------------------------------------
079300  3550-BUBBLE-NEW-ROW-UP.
079400      PERFORM 3560-SWAP-UP-ONE-STEP
079500          THRU 3560-SWAP-UP-ONE-STEP-EXIT
079600          UNTIL WKS-TX = 1
079700          OR NOT (WKS-TOP-LOSS (WKS-TX) >
079800              WKS-TOP-LOSS (WKS-TX - 1)).
079900  3550-BUBBLE-NEW-ROW-UP-EXIT.
080000      EXIT.
080100  3560-SWAP-UP-ONE-STEP.
080200      MOVE WKS-TOP-CUSTOMER-ID   (WKS-TX) TO WKS-TNR-CUSTOMER-ID.
080300      MOVE WKS-TOP-GENDER        (WKS-TX) TO WKS-TNR-GENDER.
080400      MOVE WKS-TOP-AGE           (WKS-TX) TO WKS-TNR-AGE.
080500      MOVE WKS-TOP-CAR-YEAR      (WKS-TX) TO WKS-TNR-CAR-YEAR.
080600      MOVE WKS-TOP-PREMIUM       (WKS-TX) TO WKS-TNR-PREMIUM.
080700      MOVE WKS-TOP-LOSS          (WKS-TX) TO WKS-TNR-LOSS.
080800      MOVE WKS-TOP-LOSS-PREM-PCT (WKS-TX)
080900          TO WKS-TNR-LOSS-PREM-PCT.
081000      MOVE WKS-TOP-CUSTOMER-ID   (WKS-TX - 1) TO
081100          WKS-TOP-CUSTOMER-ID (WKS-TX).
081200      MOVE WKS-TOP-GENDER        (WKS-TX - 1) TO
081300          WKS-TOP-GENDER (WKS-TX).
081400      MOVE WKS-TOP-AGE           (WKS-TX - 1) TO
081500          WKS-TOP-AGE (WKS-TX).
081600      MOVE WKS-TOP-CAR-YEAR      (WKS-TX - 1) TO
081700          WKS-TOP-CAR-YEAR (WKS-TX).
081800      MOVE WKS-TOP-PREMIUM       (WKS-TX - 1) TO
081900          WKS-TOP-PREMIUM (WKS-TX).
082000      MOVE WKS-TOP-LOSS          (WKS-TX - 1) TO
082100          WKS-TOP-LOSS (WKS-TX).
082200      MOVE WKS-TOP-LOSS-PREM-PCT (WKS-TX - 1) TO
082300          WKS-TOP-LOSS-PREM-PCT (WKS-TX).
082400      MOVE WKS-TNR-CUSTOMER-ID TO
082500          WKS-TOP-CUSTOMER-ID (WKS-TX - 1).
082600      MOVE WKS-TNR-GENDER TO WKS-TOP-GENDER (WKS-TX - 1).
082700      MOVE WKS-TNR-AGE TO WKS-TOP-AGE (WKS-TX - 1).
082800      MOVE WKS-TNR-CAR-YEAR TO
082900          WKS-TOP-CAR-YEAR (WKS-TX - 1).
083000      MOVE WKS-TNR-PREMIUM TO WKS-TOP-PREMIUM (WKS-TX - 1).
083100      MOVE WKS-TNR-LOSS TO WKS-TOP-LOSS (WKS-TX - 1).
083200      MOVE WKS-TNR-LOSS-PREM-PCT
083300          TO WKS-TOP-LOSS-PREM-PCT (WKS-TX - 1).
083400      SET WKS-TX DOWN BY 1.
083500  3560-SWAP-UP-ONE-STEP-EXIT.
083600      EXIT.
083700*---------------------------------------------------------------
083800*   8000-COMPUTE-SEGMENT-METRICS - SHARED RATIO PARAGRAPH.
083900*   INPUTS ARE WKS-MIO-POLICY-COUNT, WKS-MIO-TOTAL-PREMIUM,
084000*   WKS-MIO-TOTAL-LOSS AND WKS-MIO-CLAIM-COUNT; OUTPUTS ARE
084100*   THE FOUR WKS-MIO RATIO FIELDS.  CALLED FOR THE OVERALL
084200*   KPI TOTALS AND EVERY SEGMENT TABLE ROW.
084300*---------------------------------------------------------------
084400  8000-COMPUTE-SEGMENT-METRICS.
084500      IF WKS-MIO-POLICY-COUNT = ZERO
084600          MOVE ZERO TO WKS-MIO-AVG-PREMIUM
084700          MOVE ZERO TO WKS-MIO-LOSS-RATIO-PCT
084800          MOVE ZERO TO WKS-MIO-CLAIMS-FRQ-PCT
084900      ELSE
085000          COMPUTE WKS-MIO-AVG-PREMIUM ROUNDED =
085100              WKS-MIO-TOTAL-PREMIUM / WKS-MIO-POLICY-COUNT
085200          COMPUTE WKS-MIO-CLAIMS-FRQ-PCT ROUNDED =
085300              (WKS-MIO-CLAIM-COUNT / WKS-MIO-POLICY-COUNT) * 100
085400          IF WKS-MIO-TOTAL-PREMIUM = ZERO
085500              MOVE ZERO TO WKS-MIO-LOSS-RATIO-PCT
085600          ELSE
085700              COMPUTE WKS-MIO-LOSS-RATIO-PCT ROUNDED =
085800                  (WKS-MIO-TOTAL-LOSS /
085900                  WKS-MIO-TOTAL-PREMIUM) * 100
086000          END-IF
086100      END-IF.
086200      IF WKS-MIO-CLAIM-COUNT = ZERO
086300          MOVE ZERO TO WKS-MIO-AVG-LOSS-CLM
086400      ELSE
086500          COMPUTE WKS-MIO-AVG-LOSS-CLM ROUNDED =
086600              WKS-MIO-TOTAL-LOSS / WKS-MIO-CLAIM-COUNT
086700      END-IF.
086800  8000-COMPUTE-SEGMENT-METRICS-EXIT.
086900      EXIT.
087000*---------------------------------------------------------------
087100*   4000-PRINT-ACTUARIAL-REPORT - OVERALL CONTROL OF THE
087200*   PORTFOLIO ACTUARIAL REPORT.
087300*---------------------------------------------------------------
087400  4000-PRINT-ACTUARIAL-REPORT.
087500      PERFORM 4100-PRINT-KPI-BLOCK
087600          THRU 4100-PRINT-KPI-BLOCK-EXIT.
087700      PERFORM 4200-PRINT-AGE-GROUP-TABLE
087800          THRU 4200-PRINT-AGE-GROUP-TABLE-EXIT.
087900      PERFORM 4300-PRINT-CAR-ERA-TABLE
088000          THRU 4300-PRINT-CAR-ERA-TABLE-EXIT.
088100      PERFORM 4400-PRINT-GENDER-TABLE
088200          THRU 4400-PRINT-GENDER-TABLE-EXIT.
088300      PERFORM 4500-PRINT-HEATMAP
088400          THRU 4500-PRINT-HEATMAP-EXIT.
088500      PERFORM 4600-PRINT-KEY-FINDINGS
088600          THRU 4600-PRINT-KEY-FINDINGS-EXIT.
088700      PERFORM 4700-PRINT-TOP-CLAIMS
088800          THRU 4700-PRINT-TOP-CLAIMS-EXIT.
088900  4000-PRINT-ACTUARIAL-REPORT-EXIT.
089000      EXIT.
089100*---------------------------------------------------------------
089200*   4100 - KPI HEADER BLOCK (GRAND TOTAL LINE).
089300*---------------------------------------------------------------
089400  4100-PRINT-KPI-BLOCK.
089500      MOVE ALL '=' TO PRT-PRINT-LINE.
089600      WRITE PRT-PRINT-LINE.
089700      MOVE SPACES TO PRT-PRINT-LINE.
089800      MOVE '  HURON MUTUAL INSURANCE - PORTFOLIO ACTUARIAL RPT'
089900          TO PRT-PRINT-LINE.
090000      WRITE PRT-PRINT-LINE.
090100      MOVE ALL '=' TO PRT-PRINT-LINE.
090200      WRITE PRT-PRINT-LINE.
090300      MOVE SPACES TO PRT-PRINT-LINE.
090400      WRITE PRT-PRINT-LINE.
090500      STRING 'TOTAL POLICIES . . . . . . . . : '
090600              DELIMITED BY SIZE
090700          WKS-KPI-POLICY-COUNT DELIMITED BY SIZE
090800          INTO PRT-PRINT-LINE.
090900      WRITE PRT-PRINT-LINE.
091000      MOVE SPACES TO PRT-PRINT-LINE.
091100      STRING 'TOTAL PREMIUM . . . . . . . . . : $'
091200              DELIMITED BY SIZE
091300          WKS-KPI-TOTAL-PREMIUM DELIMITED BY SIZE
091400          INTO PRT-PRINT-LINE.
091500      WRITE PRT-PRINT-LINE.
091600      MOVE SPACES TO PRT-PRINT-LINE.
091700      STRING 'TOTAL LOSS . . . . . . . . . . : $'
091800              DELIMITED BY SIZE
091900          WKS-KPI-TOTAL-LOSS DELIMITED BY SIZE
092000          INTO PRT-PRINT-LINE.
092100      WRITE PRT-PRINT-LINE.
092200      MOVE SPACES TO PRT-PRINT-LINE.
092300      STRING 'LOSS RATIO . . . . . . . . . . : '
092400              DELIMITED BY SIZE
092500          WKS-KPI-LOSS-RATIO-PCT DELIMITED BY SIZE
092600          '%' DELIMITED BY SIZE
092700          INTO PRT-PRINT-LINE.
092800      WRITE PRT-PRINT-LINE.
092900      MOVE SPACES TO PRT-PRINT-LINE.
093000      STRING 'CLAIMS FREQUENCY . . . . . . . : '
093100              DELIMITED BY SIZE
093200          WKS-KPI-CLAIMS-FRQ-PCT DELIMITED BY SIZE
093300          '%' DELIMITED BY SIZE
093400          INTO PRT-PRINT-LINE.
093500      WRITE PRT-PRINT-LINE.
093600      MOVE SPACES TO PRT-PRINT-LINE.
093700      STRING 'AVERAGE PREMIUM . . . . . . . . : $'
093800              DELIMITED BY SIZE
093900          WKS-KPI-AVG-PREMIUM DELIMITED BY SIZE
094000          INTO PRT-PRINT-LINE.
094100      WRITE PRT-PRINT-LINE.
094200      MOVE SPACES TO PRT-PRINT-LINE.
094300      STRING 'AVERAGE LOSS PER CLAIM . . . . : $'
094400              DELIMITED BY SIZE
094500          WKS-KPI-AVG-LOSS-CLM DELIMITED BY SIZE
094600          INTO PRT-PRINT-LINE.
094700      WRITE PRT-PRINT-LINE.
094800      MOVE SPACES TO PRT-PRINT-LINE.
094900      WRITE PRT-PRINT-LINE.
095000  4100-PRINT-KPI-BLOCK-EXIT.
095100      EXIT.
095200*---------------------------------------------------------------
095300*   4200 - AGE-GROUP TABLE (6 ROWS): COUNT, AVG PREMIUM,
095400*   LOSS RATIO %, CLAIMS FREQ %, AVG LOSS PER CLAIM.
095500*---------------------------------------------------------------
095600  4200-PRINT-AGE-GROUP-TABLE.
095700      MOVE SPACES TO PRT-PRINT-LINE.
095800      MOVE 'AGE GROUP ANALYSIS' TO PRT-PRINT-LINE.
095900      WRITE PRT-PRINT-LINE.
096000      MOVE SPACES TO PRT-PRINT-LINE.
096100      MOVE '  GROUP         COUNT  AVGPREM  LR%   FRQ%  AVGLOSS'
096200          TO PRT-PRINT-LINE.
096300      WRITE PRT-PRINT-LINE.
096400      PERFORM 4250-PRINT-ONE-AGE-ROW
096500          THRU 4250-PRINT-ONE-AGE-ROW-EXIT
096600          VARYING WKS-AX FROM 1 BY 1 UNTIL WKS-AX > 6.
096700      MOVE SPACES TO PRT-PRINT-LINE.
096800      WRITE PRT-PRINT-LINE.
096900  4200-PRINT-AGE-GROUP-TABLE-EXIT.
097000      EXIT.
097100  4250-PRINT-ONE-AGE-ROW.
097200      MOVE SPACES TO WKS-AGE-ROW-LINE.
097300      MOVE WKS-AGL-ENTRY (WKS-AX)         TO WKS-ARL-LABEL.
097400      MOVE WKS-AG-POLICY-COUNT (WKS-AX)   TO WKS-ARL-COUNT.
097500      MOVE WKS-AG-AVG-PREMIUM (WKS-AX)    TO WKS-ARL-AVGPREM.
097600      MOVE WKS-AG-LOSS-RATIO-PCT (WKS-AX) TO WKS-ARL-LOSSRATIO.
097700      MOVE WKS-AG-CLAIMS-FRQ-PCT (WKS-AX) TO WKS-ARL-CLAIMSFRQ.
097800      MOVE WKS-AG-AVG-LOSS-CLM (WKS-AX)   TO WKS-ARL-AVGLOSSCLM.
097900      MOVE WKS-AGE-ROW-LINE TO PRT-PRINT-LINE.
098000      WRITE PRT-PRINT-LINE.
098100  4250-PRINT-ONE-AGE-ROW-EXIT.
098200      EXIT.
098300*---------------------------------------------------------------
098400*   4300 - CAR-ERA TABLE (5 ROWS): LOSS RATIO % AND CLAIMS
098500*   FREQUENCY %.
098600*---------------------------------------------------------------
098700  4300-PRINT-CAR-ERA-TABLE.
098800      MOVE SPACES TO PRT-PRINT-LINE.
098900      MOVE 'VEHICLE ERA ANALYSIS' TO PRT-PRINT-LINE.
099000      WRITE PRT-PRINT-LINE.
099100      MOVE SPACES TO PRT-PRINT-LINE.
099200      MOVE '  ERA           LR%    FRQ%' TO PRT-PRINT-LINE.
099300      WRITE PRT-PRINT-LINE.
099400      PERFORM 4350-PRINT-ONE-ERA-ROW
099500          THRU 4350-PRINT-ONE-ERA-ROW-EXIT
099600          VARYING WKS-EX FROM 1 BY 1 UNTIL WKS-EX > 5.
099700      MOVE SPACES TO PRT-PRINT-LINE.
099800      WRITE PRT-PRINT-LINE.
099900  4300-PRINT-CAR-ERA-TABLE-EXIT.
100000      EXIT.
100100  4350-PRINT-ONE-ERA-ROW.
100200      MOVE SPACES TO WKS-ERA-ROW-LINE.
100300      MOVE WKS-ERL-ENTRY (WKS-EX)         TO WKS-ERL-LABEL.
100400      MOVE WKS-ER-LOSS-RATIO-PCT (WKS-EX) TO WKS-ERL-LOSSRATIO.
100500      MOVE WKS-ER-CLAIMS-FRQ-PCT (WKS-EX) TO WKS-ERL-CLAIMSFRQ.
100600      MOVE WKS-ERA-ROW-LINE TO PRT-PRINT-LINE.
100700      WRITE PRT-PRINT-LINE.
100800  4350-PRINT-ONE-ERA-ROW-EXIT.
100900      EXIT.
101000*---------------------------------------------------------------
101100*   4400 - GENDER TABLE (2 ROWS) PLUS THE M-F DIFFERENCE
101200*   ROW.
101300*---------------------------------------------------------------
101400  4400-PRINT-GENDER-TABLE.
101500      MOVE SPACES TO PRT-PRINT-LINE.
101600      MOVE 'GENDER COMPARISON' TO PRT-PRINT-LINE.
101700      WRITE PRT-PRINT-LINE.
101800      MOVE SPACES TO PRT-PRINT-LINE.
101900      MOVE '  SEX   COUNT    LR%   FRQ%   AVGPREM'
102000          TO PRT-PRINT-LINE.
102100      WRITE PRT-PRINT-LINE.
102200      PERFORM 4450-PRINT-ONE-GENDER-ROW
102300          THRU 4450-PRINT-ONE-GENDER-ROW-EXIT
102400          VARYING WKS-SX FROM 1 BY 1 UNTIL WKS-SX > 2.
102500      MOVE SPACES TO PRT-PRINT-LINE.
102600      STRING 'M-F DIFF: COUNT '
102700              DELIMITED BY SIZE
102800          WKS-GD-POLICY-COUNT DELIMITED BY SIZE
102900          ', LR '              DELIMITED BY SIZE
103000          WKS-GD-LOSS-RATIO-PP DELIMITED BY SIZE
103100          ' PP, FRQ '          DELIMITED BY SIZE
103200          WKS-GD-CLAIMS-FRQ-PP DELIMITED BY SIZE
103300          ' PP, PREM $'        DELIMITED BY SIZE
103400          WKS-GD-AVG-PREMIUM DELIMITED BY SIZE
103500          INTO PRT-PRINT-LINE.
103600      WRITE PRT-PRINT-LINE.
103700      MOVE SPACES TO PRT-PRINT-LINE.
103800      WRITE PRT-PRINT-LINE.
103900  4400-PRINT-GENDER-TABLE-EXIT.
104000      EXIT.
104100  4450-PRINT-ONE-GENDER-ROW.
104200      MOVE SPACES TO WKS-GENDER-ROW-LINE.
104300      MOVE WKS-SXL-ENTRY (WKS-SX)         TO WKS-SXL-LABEL.
104400      MOVE WKS-SX-POLICY-COUNT (WKS-SX)   TO WKS-SXL-COUNT.
104500      MOVE WKS-SX-LOSS-RATIO-PCT (WKS-SX) TO WKS-SXL-LOSSRATIO.
104600      MOVE WKS-SX-CLAIMS-FRQ-PCT (WKS-SX) TO WKS-SXL-CLAIMSFRQ.
104700      MOVE WKS-SX-AVG-PREMIUM (WKS-SX)    TO WKS-SXL-AVGPREM.
104800      MOVE WKS-GENDER-ROW-LINE TO PRT-PRINT-LINE.
104900      WRITE PRT-PRINT-LINE.
105000  4450-PRINT-ONE-GENDER-ROW-EXIT.
105100      EXIT.
105200*---------------------------------------------------------------
105300*   4500 - AGE GROUP BY CAR ERA LOSS RATIO HEATMAP, ONE
105400*   PRINT LINE PER AGE GROUP ROW, FIVE ERA CELLS ACROSS.
105500*---------------------------------------------------------------
105600  4500-PRINT-HEATMAP.
105700      MOVE SPACES TO PRT-PRINT-LINE.
105800      MOVE 'AGE GROUP X VEHICLE ERA LOSS RATIO HEATMAP (LR%/N)'
105900          TO PRT-PRINT-LINE.
106000      WRITE PRT-PRINT-LINE.
106100      PERFORM 4550-PRINT-ONE-HEAT-ROW
106200          THRU 4550-PRINT-ONE-HEAT-ROW-EXIT
106300          VARYING WKS-HX FROM 1 BY 1 UNTIL WKS-HX > 6.
106400      MOVE SPACES TO PRT-PRINT-LINE.
106500      WRITE PRT-PRINT-LINE.
106600  4500-PRINT-HEATMAP-EXIT.
106700      EXIT.
106800  4550-PRINT-ONE-HEAT-ROW.
106900      MOVE SPACES TO WKS-HEAT-ROW-LINE.
107000      MOVE WKS-AGL-ENTRY (WKS-HX) TO WKS-HRL-LABEL.
107100      PERFORM 4560-PRINT-ONE-HEAT-CELL
107200          THRU 4560-PRINT-ONE-HEAT-CELL-EXIT
107300          VARYING WKS-HY FROM 1 BY 1 UNTIL WKS-HY > 5.
107400      MOVE WKS-HEAT-ROW-LINE TO PRT-PRINT-LINE.
107500      WRITE PRT-PRINT-LINE.
107600  4550-PRINT-ONE-HEAT-ROW-EXIT.
107700      EXIT.
107800  4560-PRINT-ONE-HEAT-CELL.
107900      MOVE WKS-HM-LOSS-RATIO-PCT (WKS-HX WKS-HY)
108000          TO WKS-HRL-LR (WKS-HY).
108100      MOVE WKS-HM-COUNT (WKS-HX WKS-HY) TO WKS-HRL-N (WKS-HY).
108200  4560-PRINT-ONE-HEAT-CELL-EXIT.
108300      EXIT.
108400*---------------------------------------------------------------
108500*   4600 - KEY FINDINGS AND PROJECTED-IMPACT NARRATIVE LINES.
108600*---------------------------------------------------------------
108700  4600-PRINT-KEY-FINDINGS.
108800      MOVE SPACES TO PRT-PRINT-LINE.
108900      MOVE 'KEY FINDINGS' TO PRT-PRINT-LINE.
109000      WRITE PRT-PRINT-LINE.
109100      MOVE SPACES TO PRT-PRINT-LINE.
109200      STRING 'HIGHEST RISK AGE GROUP: '
109300              DELIMITED BY SIZE
109400          WKS-AGL-ENTRY (WKS-HI-AGE-IDX) DELIMITED BY SIZE
109500          ' (LR '                        DELIMITED BY SIZE
109600          WKS-AG-LOSS-RATIO-PCT (WKS-HI-AGE-IDX) DELIMITED BY SIZE
109700          '%, FRQ '                      DELIMITED BY SIZE
109800          WKS-AG-CLAIMS-FRQ-PCT (WKS-HI-AGE-IDX) DELIMITED BY SIZE
109900          '%)'                           DELIMITED BY SIZE
110000          INTO PRT-PRINT-LINE.
110100      WRITE PRT-PRINT-LINE.
110200      MOVE SPACES TO PRT-PRINT-LINE.
110300      STRING 'LOWEST RISK AGE GROUP: '
110400              DELIMITED BY SIZE
110500          WKS-AGL-ENTRY (WKS-LO-AGE-IDX) DELIMITED BY SIZE
110600          ' (LR '                        DELIMITED BY SIZE
110700          WKS-AG-LOSS-RATIO-PCT (WKS-LO-AGE-IDX) DELIMITED BY SIZE
110800          '%, FRQ '                      DELIMITED BY SIZE
110900          WKS-AG-CLAIMS-FRQ-PCT (WKS-LO-AGE-IDX) DELIMITED BY SIZE
111000          '%)'                           DELIMITED BY SIZE
111100          INTO PRT-PRINT-LINE.
111200      WRITE PRT-PRINT-LINE.
111300      MOVE SPACES TO PRT-PRINT-LINE.
111400      STRING 'HIGHEST RISK ERA: '
111500              DELIMITED BY SIZE
111600          WKS-ERL-ENTRY (WKS-HI-ERA-IDX) DELIMITED BY SIZE
111700          ' (LR '                        DELIMITED BY SIZE
111800          WKS-ER-LOSS-RATIO-PCT (WKS-HI-ERA-IDX) DELIMITED BY SIZE
111900          '%)'                           DELIMITED BY SIZE
112000          INTO PRT-PRINT-LINE.
112100      WRITE PRT-PRINT-LINE.
112200      MOVE SPACES TO PRT-PRINT-LINE.
112300      STRING 'LOWEST RISK ERA: '
112400              DELIMITED BY SIZE
112500          WKS-ERL-ENTRY (WKS-LO-ERA-IDX) DELIMITED BY SIZE
112600          ' (LR '                        DELIMITED BY SIZE
112700          WKS-ER-LOSS-RATIO-PCT (WKS-LO-ERA-IDX) DELIMITED BY SIZE
112800          '%)'                           DELIMITED BY SIZE
112900          INTO PRT-PRINT-LINE.
113000      WRITE PRT-PRINT-LINE.
113100      MOVE SPACES TO PRT-PRINT-LINE.
113200      STRING 'GENDER LOSS RATIOS: M '
113300              DELIMITED BY SIZE
113400          WKS-SX-LOSS-RATIO-PCT (1) DELIMITED BY SIZE
113500          '% (N='                   DELIMITED BY SIZE
113600          WKS-SX-POLICY-COUNT (1) DELIMITED BY SIZE
113700          '), F '                   DELIMITED BY SIZE
113800          WKS-SX-LOSS-RATIO-PCT (2) DELIMITED BY SIZE
113900          '% (N='                   DELIMITED BY SIZE
114000          WKS-SX-POLICY-COUNT (2) DELIMITED BY SIZE
114100          ')'                       DELIMITED BY SIZE
114200          INTO PRT-PRINT-LINE.
114300      WRITE PRT-PRINT-LINE.
114400      MOVE SPACES TO PRT-PRINT-LINE.
114500      IF BEST-CELL-FOUND
114600          STRING 'HIGHEST RISK CELL: '
114700                  DELIMITED BY SIZE
114800              WKS-AGL-ENTRY (WKS-BEST-AGE-IDX) DELIMITED BY SIZE
114900              ' X '                             DELIMITED BY SIZE
115000              WKS-ERL-ENTRY (WKS-BEST-ERA-IDX) DELIMITED BY SIZE
115100              ' (LR '                           DELIMITED BY SIZE
115200              WKS-BEST-LOSS-RATIO DELIMITED BY SIZE
115300              '%, N='                           DELIMITED BY SIZE
115400              WKS-HM-COUNT (WKS-BEST-AGE-IDX WKS-BEST-ERA-IDX)
115500                  DELIMITED BY SIZE
115600              ')'                               DELIMITED BY SIZE
115700              INTO PRT-PRINT-LINE
115800      ELSE
115900          MOVE 'HIGHEST RISK CELL: NONE WITH N >= 20'
116000              TO PRT-PRINT-LINE
116100      END-IF.
116200      WRITE PRT-PRINT-LINE.
116300      MOVE SPACES TO PRT-PRINT-LINE.
116400      WRITE PRT-PRINT-LINE.
116500      STRING 'PROJECTED IMPACT: TARGET LR '
116600              DELIMITED BY SIZE
116700          WKS-TARGET-LOSS-RATIO DELIMITED BY SIZE
116800          '%, PROJECTED PREMIUM $' DELIMITED BY SIZE
116900          WKS-PROJECTED-PREMIUM DELIMITED BY SIZE
117000          INTO PRT-PRINT-LINE.
117100      WRITE PRT-PRINT-LINE.
117200      MOVE SPACES TO PRT-PRINT-LINE.
117300      WRITE PRT-PRINT-LINE.
117400  4600-PRINT-KEY-FINDINGS-EXIT.
117500      EXIT.
117600*---------------------------------------------------------------
117700*   4700 - TOP-10 LARGEST CLAIMS TABLE, ALREADY IN
117800*   DESCENDING LOSS ORDER FROM THE RUNNING INSERTION.
117900*---------------------------------------------------------------
118000  4700-PRINT-TOP-CLAIMS.
118100      MOVE SPACES TO PRT-PRINT-LINE.
118200      MOVE 'TOP 10 LARGEST CLAIMS' TO PRT-PRINT-LINE.
118300      WRITE PRT-PRINT-LINE.
118400      MOVE SPACES TO PRT-PRINT-LINE.
118500      MOVE '  CUSTID SEX AGE CARYR    PREMIUM        LOSS  LOSS%'
118600          TO PRT-PRINT-LINE.
118700      WRITE PRT-PRINT-LINE.
118800      PERFORM 4750-PRINT-ONE-TOP-ROW
118900          THRU 4750-PRINT-ONE-TOP-ROW-EXIT
119000          VARYING WKS-TX FROM 1 BY 1 UNTIL WKS-TX > WKS-TOP-COUNT.
119100  4700-PRINT-TOP-CLAIMS-EXIT.
119200      EXIT.
119300  4750-PRINT-ONE-TOP-ROW.
119400      MOVE SPACES TO WKS-TOP-ROW-LINE.
119500      MOVE WKS-TOP-CUSTOMER-ID   (WKS-TX) TO WKS-TRL-CUSTID.
119600      MOVE WKS-TOP-GENDER        (WKS-TX) TO WKS-TRL-GENDER.
119700      MOVE WKS-TOP-AGE           (WKS-TX) TO WKS-TRL-AGE.
119800      MOVE WKS-TOP-CAR-YEAR      (WKS-TX) TO WKS-TRL-CARYR.
119900      MOVE WKS-TOP-PREMIUM       (WKS-TX) TO WKS-TRL-PREMIUM.
120000      MOVE WKS-TOP-LOSS          (WKS-TX) TO WKS-TRL-LOSS.
120100      MOVE WKS-TOP-LOSS-PREM-PCT (WKS-TX) TO WKS-TRL-LOSSPCT.
120200      MOVE WKS-TOP-ROW-LINE TO PRT-PRINT-LINE.
120300      WRITE PRT-PRINT-LINE.
120400  4750-PRINT-ONE-TOP-ROW-EXIT.
120500      EXIT.
120600*---------------------------------------------------------------
120700*   9000-TERMINATE - CLOSE FILES.
120800*---------------------------------------------------------------
120900  9000-TERMINATE.
121000      CLOSE POLYMST.
121100      CLOSE PRTRPT.
121200  9000-TERMINATE-EXIT.
121300      EXIT.
121400*---------------------------------------------------------------
121500*   9900-ABEND-FILE-ERROR - SHOP-WIDE I/O ERROR UTILITY.  THE
121600*   CALLER MOVES THE FAILING FILE'S OWN KEY AND STATUS PAIR
121700*   INTO THE RELAY FIELDS BEFORE PERFORMING THIS PARAGRAPH.
121800*---------------------------------------------------------------
121900  9900-ABEND-FILE-ERROR.
122000      CALL 'DEBD1R00' USING WKS-PROGRAM
122100                            WKS-ARCHIVO
122200                            WKS-ACCION
122300                            WKS-LLAVE
122400                            WKS-FS-RELAY
122500                            WKS-FSE-RELAY.
122600      STOP RUN.
122700  9900-ABEND-FILE-ERROR-EXIT.
122800      EXIT.
